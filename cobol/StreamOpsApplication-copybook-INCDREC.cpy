000100******************************************************************
000200* INCDREC - INCIDENT RECORD - ONE PER INCIDENT OPENED             *
000300*           FILE INCIDENT, 140 BYTES, WRITTEN IN INC-ID ORDER     *
000400******************************************************************
000500 01  INCD-REC.
000600     05  INC-ID                       PIC 9(06).
000700     05  INC-STREAM-ID                PIC X(08).
000800     05  INC-STATUS                   PIC X(01).
000900         88  INC-STAT-ACTIVE          VALUE "A".
001000         88  INC-STAT-ACKED           VALUE "K".
001100         88  INC-STAT-RESOLVED        VALUE "R".
001200     05  INC-SEVERITY                 PIC X(01).
001300         88  INC-SEV-YELLOW           VALUE "Y".
001400         88  INC-SEV-RED              VALUE "R".
001500     05  INC-OPENED-TS                PIC X(19).
001600     05  INC-RESOLVED-TS              PIC X(19).
001700     05  INC-ROOT-CAUSE               PIC X(20).
001800     05  INC-CONFIDENCE               PIC X(01).
001900         88  INC-CONF-HIGH            VALUE "H".
002000         88  INC-CONF-MEDIUM          VALUE "M".
002100         88  INC-CONF-LOW             VALUE "L".
002200     05  INC-EVENT-COUNT              PIC 9(04).
002300     05  INC-DURATION-SEC             PIC 9(07).
002400     05  FILLER                       PIC X(54).
