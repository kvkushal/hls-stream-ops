000100******************************************************************
000200* CFGREC  - MONITORED STREAM CONFIGURATION RECORD                *
000300*           ONE PER MONITORED STREAM - FILE STREAMCFG            *
000400*           80 BYTES, FIXED, SORTED BY CFG-STREAM-ID, UNIQUE      *
000500******************************************************************
000600 01  CFG-REC.
000700     05  CFG-STREAM-ID                PIC X(08).
000800     05  CFG-STREAM-NAME              PIC X(30).
000900     05  CFG-ENABLED                  PIC X(01).
001000         88  CFG-IS-ENABLED           VALUE "Y".
001100         88  CFG-IS-DISABLED          VALUE "N".
001200     05  FILLER                       PIC X(41).
