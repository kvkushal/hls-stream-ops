000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  STRMEDIT.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEV CENTER.
000150 DATE-WRITTEN. 03/14/94.
000160 DATE-COMPILED. 03/14/94.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*          THIS PROGRAM EDITS AND EVALUATES THE DAILY STREAM
000230*          HEALTH-POLL FILE PRODUCED BY THE OPS CENTER POLLING
000240*          JOBS FOR EVERY MONITORED LIVE STREAM IN THE FLEET.
000250*
000260*          IT CONTAINS ONE RECORD FOR EVERY POLL CYCLE ON EVERY
000270*          STREAM, IN STREAM/SEQUENCE ORDER.
000280*
000290*          THE PROGRAM EDITS EACH OBSERVATION, DERIVES A GREEN/
000300*          YELLOW/RED HEALTH STATE, DRIVES THE INCIDENT OPEN/
000310*          ESCALATE/RESOLVE STATE MACHINE PER STREAM, APPLIES
000320*          OPERATOR ACKNOWLEDGEMENTS, AND PRODUCES THE INCIDENT
000330*          FILE, THE TIMELINE FILE, AND THE FLEET STATUS REPORT.
000340*
000350******************************************************************
000360
000370               CONFIG FILE             -   DDS0001.STREAMCFG
000380
000390               INPUT FILE              -   DDS0001.OBSERVE
000400
000410               INPUT FILE (OPTIONAL)   -   DDS0001.ACKS
000420
000430               OUTPUT FILE PRODUCED    -   DDS0001.INCIDENT
000440
000450               OUTPUT FILE PRODUCED    -   DDS0001.TIMELINE
000460
000470               OUTPUT REPORT           -   DDS0001.RPTFILE
000480
000490               DUMP FILE               -   SYSOUT
000500
000510******************************************************************
000520*CHANGE LOG.
000530*   03/14/94  JS   0000  INITIAL VERSION - STREAM CONFIG TABLE,    JS031494
000540*                        OBSERVATION EDIT, HEALTH DERIVATION VIA   JS031494
000550*                        HLTHEVAL, INCIDENT/TIMELINE OUTPUT        JS031494
000560*   04/02/94  JS   0003  FIXED CONTROL BREAK - WAS FIRING ON THE   JS040294
000570*                        FIRST RECORD OF THE RUN WITH NO PRIOR     JS040294
000580*                        STREAM ESTABLISHED YET                   JS040294
000590*   09/08/94  JS   0041  ACK APPLICATION NOW DRAINS EVERY READY    JS090894
000600*                        ACK RECORD FOR THE CURRENT STREAM/SEQ,    JS090894
000610*                        NOT JUST THE FIRST ONE BUFFERED           JS090894
000620*   11/30/95  TGD  0077  ESCALATED EVENT NOW ALSO REFRESHES THE    TGD113095
000630*                        ROOT CAUSE CARRIED ON THE INCIDENT -      TGD113095
000640*                        OLD CAUSE WAS STICKING AFTER ESCALATION   TGD113095
000650*   06/02/97  MM   0104  ADDED THE BOUNDED 10-DEEP RESOLVED-       MM060297
000660*                        HISTORY SHIFT PER STREAM - OLD CODE JUST  MM060297
000670*                        GREW THE ARRAY AND WOULD HAVE OVERFLOWED  MM060297
000680*   02/19/99  AK   0139  Y2K REVIEW - OBS-TIMESTAMP AND ALL        AK021999
000690*                        DERIVED TIMESTAMPS CARRY A FOUR-DIGIT     AK021999
000700*                        YEAR THROUGHOUT, NO CHANGE REQUIRED       AK021999
000710*   08/11/01  PLM  0163  PASSED OPENED-TS/RESOLVED-TS TO TSDIFF    PLM081101
000720*                        FOR THE DURATION FIGURE INSTEAD OF THE    PLM081101
000730*                        OLD IN-LINE SUBTRACTION - TICKET 4419     PLM081101
000740*   03/30/03  RFK  0171  CONFIG TABLE WIDENED TO 500 STREAMS -     RFK033003
000750*                        FLEET GREW PAST THE OLD 200-ROW LIMIT     RFK033003
000760*   05/27/04  RFK  0188  NO FUNCTIONAL CHANGE - RECOMPILED UNDER   RFK052704
000770*                        NEW COMPILER RELEASE                     RFK052704
000775*   10/13/06  RFK  0202  FIXED SHIFT-LEFT BOUND IN 475 - WAS       RFK101306
000776*                        DROPPING THE 9TH SLOT WHEN THE 10-DEEP    RFK101306
000777*                        RESOLVED HISTORY WAS ALREADY FULL         RFK101306
000780******************************************************************
000790 ENVIRONMENT DIVISION.
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER. IBM-390.
000820 OBJECT-COMPUTER. IBM-390.
000830 SPECIAL-NAMES.
000840     C01 IS NEXT-PAGE.
000850
000860 INPUT-OUTPUT SECTION.
000870 FILE-CONTROL.
000880     SELECT SYSOUT
000890     ASSIGN TO UT-S-SYSOUT
000900       ORGANIZATION IS SEQUENTIAL.
000910
000920     SELECT STREAMCFG
000930     ASSIGN TO UT-S-STREAMCFG
000940       ACCESS MODE IS SEQUENTIAL
000950       FILE STATUS IS OFCODE.
000960
000970     SELECT OBSERVE
000980     ASSIGN TO UT-S-OBSERVE
000990       ACCESS MODE IS SEQUENTIAL
001000       FILE STATUS IS OFCODE.
001010
001020     SELECT ACKS
001030     ASSIGN TO UT-S-ACKS
001040       ACCESS MODE IS SEQUENTIAL
001050       FILE STATUS IS OFCODE.
001060
001070     SELECT INCIDENT
001080     ASSIGN TO UT-S-INCIDENT
001090       ACCESS MODE IS SEQUENTIAL
001100       FILE STATUS IS OFCODE.
001110
001120     SELECT TIMELINE
001130     ASSIGN TO UT-S-TIMELINE
001140       ACCESS MODE IS SEQUENTIAL
001150       FILE STATUS IS OFCODE.
001160
001170     SELECT RPTFILE
001180     ASSIGN TO UT-S-RPTFILE
001190       ACCESS MODE IS SEQUENTIAL
001200       FILE STATUS IS OFCODE.
001210
001220 DATA DIVISION.
001230 FILE SECTION.
001240 FD  SYSOUT
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE STANDARD
001270     RECORD CONTAINS 130 CHARACTERS
001280     BLOCK CONTAINS 0 RECORDS
001290     DATA RECORD IS SYSOUT-REC.
001300 01  SYSOUT-REC  PIC X(130).
001310
001320******* FLEET OF MONITORED STREAMS - LOADED ENTIRELY INTO THE
001330******* CFG-TABLE AT STARTUP, ONE CFG-REC PER STREAM
001340 FD  STREAMCFG
001350     RECORDING MODE IS F
001360     LABEL RECORDS ARE STANDARD
001370     RECORD CONTAINS 80 CHARACTERS
001380     BLOCK CONTAINS 0 RECORDS
001390     DATA RECORD IS STREAMCFG-REC.
001400 01  STREAMCFG-REC  PIC X(80).
001410
001420******* ONE RECORD PER STREAM PER POLL CYCLE, SORTED BY STREAM
001430******* ID THEN SEQUENCE NUMBER - THIS FILE DRIVES THE MAINLINE
001440 FD  OBSERVE
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 120 CHARACTERS
001480     BLOCK CONTAINS 0 RECORDS
001490     DATA RECORD IS OBSERVE-REC.
001500 01  OBSERVE-REC  PIC X(120).
001510
001520******* OPTIONAL FILE - OPERATOR ACKNOWLEDGEMENTS OF THE ACTIVE
001530******* INCIDENT ON A STREAM, SORTED BY STREAM ID THEN SEQ
001540 FD  ACKS
001550     RECORDING MODE IS F
001560     LABEL RECORDS ARE STANDARD
001570     RECORD CONTAINS 40 CHARACTERS
001580     BLOCK CONTAINS 0 RECORDS
001590     DATA RECORD IS ACKS-REC.
001600 01  ACKS-REC  PIC X(40).
001610
001620 FD  INCIDENT
001630     RECORDING MODE IS F
001640     LABEL RECORDS ARE STANDARD
001650     RECORD CONTAINS 140 CHARACTERS
001660     BLOCK CONTAINS 0 RECORDS
001670     DATA RECORD IS INCIDENT-REC.
001680 01  INCIDENT-REC  PIC X(140).
001690
001700 FD  TIMELINE
001710     RECORDING MODE IS F
001720     LABEL RECORDS ARE STANDARD
001730     RECORD CONTAINS 100 CHARACTERS
001740     BLOCK CONTAINS 0 RECORDS
001750     DATA RECORD IS TIMELINE-REC.
001760 01  TIMELINE-REC  PIC X(100).
001770
001780 FD  RPTFILE
001790     RECORDING MODE IS F
001800     LABEL RECORDS ARE STANDARD
001810     RECORD CONTAINS 132 CHARACTERS
001820     BLOCK CONTAINS 0 RECORDS
001830     DATA RECORD IS RPT-REC.
001840 01  RPT-REC  PIC X(132).
001850
001860 WORKING-STORAGE SECTION.
001870
001880 01  FILE-STATUS-CODES.
001890     05  OFCODE                  PIC X(2).
001900         88 CODE-WRITE    VALUE SPACES.
001905     05  FILLER                  PIC X(03).
001910
001920 COPY OBSVREC.
001930 COPY CFGREC.
001940 COPY ACKREC.
001950 COPY INCDREC.
001960 COPY EVTREC.
001970 COPY ABENDREC.
001980
001990******************************************************************
002000* FLEET CONFIGURATION TABLE - LOADED ONCE AT 050-LOAD-CFG-TABLE,  *
002010* HELD FOR THE LIFE OF THE RUN.  ALSO CARRIES THE PER-STREAM      *
002020* BOOKKEEPING (ACTIVE INCIDENT POINTER, BOUNDED RESOLVED-HISTORY, *
002030* REPORT ACCUMULATORS) THE WAY PATSRCH HOLDS ITS EQUIPMENT TABLE  *
002040******************************************************************
002050 01  MISC-CFG-FIELDS.
002060     05  CFG-TAB-COUNT           PIC 9(05) COMP VALUE ZERO.
002065     05  FILLER                  PIC X(03).
002070
002080 01  CFG-TABLE.
002090     05  CFG-TAB-ENTRY OCCURS 1 TO 500 TIMES
002100             DEPENDING ON CFG-TAB-COUNT
002110             INDEXED BY CFG-IDX, CFG-SRCH-IDX
002120             ASCENDING KEY IS CFG-TAB-STREAM-ID.
002130         10  CFG-TAB-STREAM-ID           PIC X(08).
002140         10  CFG-TAB-STREAM-NAME         PIC X(30).
002150         10  CFG-TAB-ACTIVE-INCD-IDX     PIC 9(05) COMP.
002160         10  CFG-TAB-OBS-CNT             PIC 9(06) COMP.
002170         10  CFG-TAB-REJ-CNT             PIC 9(06) COMP.
002180         10  CFG-TAB-OPENED-CNT          PIC 9(04) COMP.
002190         10  CFG-TAB-RESOLVED-CNT        PIC 9(04) COMP.
002200         10  CFG-TAB-LAST-STATE          PIC X(06).
002210         10  CFG-TAB-WORST-STATE         PIC X(06).
002220         10  CFG-TAB-LAST-ROOT-CAUSE     PIC X(20).
002230         10  CFG-TAB-RESOLVED-HIST-CNT   PIC 9(02) COMP.
002240         10  CFG-TAB-RESOLVED-HIST-IDS   PIC 9(06) COMP
002250                                         OCCURS 10 TIMES.
002255         10  FILLER                      PIC X(04).
002260
002270******************************************************************
002280* IN-MEMORY MASTER INCIDENT TABLE - STRMEDIT HOLDS ONE ROW PER    *
002290* INCIDENT OPENED THIS RUN, IN INCIDENT-ID ORDER, AND WRITES THE  *
002300* WHOLE TABLE TO THE INCIDENT FILE AT 999-CLEANUP.  THIS IS THE   *
002310* COMPLETE AUDIT RECORD - SEE THE 06/02/97 CHANGE ABOVE FOR THE   *
002320* SEPARATE BOUNDED 10-DEEP PER-STREAM RESOLVED-HISTORY ARRAY      *
002330******************************************************************
002340 01  MISC-INCD-FIELDS.
002350     05  WS-INCD-TAB-COUNT       PIC 9(06) COMP VALUE ZERO.
002360     05  WS-NEXT-INCD-ID         PIC 9(06) COMP VALUE ZERO.
002365     05  FILLER                  PIC X(03).
002370
002380 01  INCD-TABLE.
002390     05  INCD-TAB-ENTRY OCCURS 2000 TIMES
002400             INDEXED BY INCD-IDX, INCD-IDX-HOLD.
002410         10  INCD-TAB-ID                 PIC 9(06).
002420         10  INCD-TAB-STREAM-ID          PIC X(08).
002430         10  INCD-TAB-STATUS             PIC X(01).
002440         10  INCD-TAB-SEVERITY           PIC X(01).
002450         10  INCD-TAB-OPENED-TS          PIC X(19).
002460         10  INCD-TAB-RESOLVED-TS        PIC X(19).
002470         10  INCD-TAB-ROOT-CAUSE         PIC X(20).
002480         10  INCD-TAB-CONFIDENCE         PIC X(01).
002490         10  INCD-TAB-EVENT-COUNT        PIC 9(04).
002500         10  INCD-TAB-DURATION-SEC       PIC 9(07).
002505         10  FILLER                      PIC X(04).
002510
002520******************************************************************
002530* LINKAGE HOLDING AREAS FOR THE TWO CALLED SUBPROGRAMS            *
002540******************************************************************
002550 01  HLTH-EVAL-REQUEST.
002560     05  HE-MANIFEST-OK              PIC X(01).
002570     05  HE-MANIFEST-AGE             PIC 9(05).
002580     05  HE-SEG-TOTAL                PIC 9(03).
002590     05  HE-SEG-FAILED               PIC 9(03).
002600     05  HE-TTFB-AVG                 PIC 9(05)V9.
002610     05  HE-DL-AVG                   PIC 9(05)V9.
002620     05  HE-SEG-DUR                  PIC 9(03)V9.
002630     05  HE-HTTP-STATUS              PIC 9(03).
002635     05  FILLER                      PIC X(05).
002640
002650 01  HLTH-EVAL-RESULT.
002660     05  HE-STATE                    PIC X(06).
002670     05  HE-REASON-COUNT             PIC 9(01).
002680     05  HE-REASON-1                 PIC X(40).
002690     05  HE-REASON-2                 PIC X(40).
002700     05  HE-REASON-3                 PIC X(40).
002710     05  HE-ROOT-CAUSE               PIC X(20).
002720     05  HE-CONFIDENCE               PIC X(01).
002725     05  FILLER                      PIC X(05).
002730
002740 01  TSDIFF-REQUEST.
002750     05  TD-START-TS                 PIC X(19).
002760     05  TD-END-TS                   PIC X(19).
002765     05  FILLER                      PIC X(05).
002770
002780 01  TSDIFF-RESULT.
002790     05  TD-DIFF-SECONDS             PIC 9(07).
002795     05  FILLER                      PIC X(05).
002800
002810******************************************************************
002820* CURRENT-OBSERVATION HEALTH RESULT HOLD - SET BY 350-DERIVE-     *
002830* HEALTH, READ BY THE INCIDENT-LIFECYCLE AND REPORT PARAGRAPHS    *
002840******************************************************************
002850 01  WS-HEALTH-RESULT-HOLD.
002860     05  WS-CUR-STATE                PIC X(06).
002870     05  WS-CUR-REASON-CNT           PIC 9(01).
002880     05  WS-CUR-REASON-1             PIC X(40).
002890     05  WS-CUR-REASON-2             PIC X(40).
002900     05  WS-CUR-REASON-3             PIC X(40).
002910     05  WS-CUR-ROOT-CAUSE           PIC X(20).
002920     05  WS-CUR-CONFIDENCE           PIC X(01).
002930     05  WS-CUR-SEV                  PIC X(01).
002935     05  FILLER                      PIC X(04).
002940
002950 01  MISC-EVT-FIELDS.
002960     05  WS-EVT-TYPE-PARM            PIC X(12).
002970     05  WS-EVT-SEQ                  PIC 9(04) COMP.
002975     05  FILLER                      PIC X(03).
002980
002990 01  MISC-CONTROL-FIELDS.
003000     05  WS-PRIOR-STREAM-ID          PIC X(08) VALUE SPACES.
003010     05  WS-PRIOR-CFG-IDX            PIC 9(05) COMP VALUE ZERO.
003020     05  CFG-IDX-HOLD                PIC 9(05) COMP VALUE ZERO.
003030     05  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
003040     05  WS-HIST-SHIFT-SUB           PIC 9(02) COMP VALUE ZERO.
003050     05  WS-DUP-FOUND-SW             PIC X(01) VALUE "N".
003060         88  DUP-FOUND               VALUE "Y".
003070     05  CFG-REC-ERROR-SW            PIC X(01) VALUE "N".
003080         88  CFG-REC-VALID           VALUE "N".
003090         88  CFG-REC-INVALID         VALUE "Y".
003095     05  FILLER                      PIC X(04).
003100
003110 01  FLAGS-AND-SWITCHES.
003120     05  MORE-OBS-SW                 PIC X(01) VALUE "Y".
003130         88  NO-MORE-OBSERVATIONS    VALUE "N".
003140     05  MORE-CFG-SW                 PIC X(01) VALUE "Y".
003150         88  NO-MORE-CFG-RECS        VALUE "N".
003160     05  MORE-ACK-SW                 PIC X(01) VALUE "Y".
003170         88  NO-MORE-ACKS            VALUE "N".
003180     05  OBS-ERROR-SW                PIC X(01) VALUE "N".
003190         88  OBS-RECORD-VALID        VALUE "N".
003200         88  OBS-RECORD-INVALID      VALUE "Y".
003210     05  WS-STREAM-FOUND-SW          PIC X(01) VALUE "N".
003220         88  STREAM-FOUND            VALUE "Y".
003230     05  WS-HAVE-PRIOR-SW            PIC X(01) VALUE "N".
003240         88  HAVE-PRIOR-STREAM       VALUE "Y".
003245     05  FILLER                      PIC X(04).
003250
003260 01  COUNTERS-AND-ACCUMULATORS.
003270     05  WS-OBS-READ                 PIC 9(07) COMP VALUE ZERO.
003280     05  WS-OBS-VALID                PIC 9(07) COMP VALUE ZERO.
003290     05  WS-OBS-REJECTED             PIC 9(07) COMP VALUE ZERO.
003300     05  WS-OBS-SKIPPED              PIC 9(07) COMP VALUE ZERO.
003310     05  WS-INCD-OPENED              PIC 9(06) COMP VALUE ZERO.
003320     05  WS-INCD-RESOLVED            PIC 9(06) COMP VALUE ZERO.
003330     05  WS-INCD-STILL-ACTIVE        PIC 9(06) COMP VALUE ZERO.
003340     05  WS-ACKS-APPLIED             PIC 9(06) COMP VALUE ZERO.
003350     05  WS-ACKS-IGNORED             PIC 9(06) COMP VALUE ZERO.
003360     05  WS-CFG-REJECTED             PIC 9(05) COMP VALUE ZERO.
003370     05  WS-FINAL-GREEN-CNT          PIC 9(05) COMP VALUE ZERO.
003380     05  WS-FINAL-YELLOW-CNT         PIC 9(05) COMP VALUE ZERO.
003390     05  WS-FINAL-RED-CNT            PIC 9(05) COMP VALUE ZERO.
003400     05  WS-PAGES                    PIC 9(03) COMP VALUE ZERO.
003410     05  WS-LINES                    PIC 9(03) COMP VALUE ZERO.
003415     05  FILLER                      PIC X(04).
003420
003430 77  WS-DATE                         PIC 9(6).
003440
003450******************************************************************
003460* RUN TIMESTAMP - TAKEN FROM THE FIRST OBSERVATION RECORD, NOT    *
003470* THE SYSTEM DATE, PER THE OPS CENTER REPORTING CONVENTION        *
003480******************************************************************
003490 01  WS-RUN-TS-AREA.
003500     05  WS-RUN-TS                   PIC X(19) VALUE SPACES.
003510 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TS-AREA.
003520     05  WS-RUN-TS-DATE               PIC X(10).
003530     05  FILLER                       PIC X(01).
003540     05  WS-RUN-TS-TIME               PIC X(08).
003550
003560******************************************************************
003570* DISPLAY/COMP HOLD FOR THE LAST SEQUENCE NUMBER PROCESSED ON THE *
003580* CURRENT STREAM - DIAGNOSTIC ONLY, SHOWN ON THE ABEND SYSOUT IF  *
003590* THE JOB BLOWS UP MID-STREAM                                     *
003600******************************************************************
003610 01  WS-HOLD-OBS-AREA.
003620     05  WS-HOLD-OBS-SEQ              PIC 9(06) COMP VALUE ZERO.
003630 01  WS-HOLD-OBS-DISPLAY REDEFINES WS-HOLD-OBS-AREA.
003640     05  WS-HOLD-OBS-SEQ-D            PIC 9(06).
003650
003660******************************************************************
003670* REPORT LINE LAYOUTS - RPTFILE IS A 132-COLUMN PRINT FILE        *
003680******************************************************************
003690 01  WS-HDR-REC.
003700     05  FILLER                  PIC X(01) VALUE SPACE.
003710     05  FILLER                  PIC X(38) VALUE
003720         "STREAM FAILURE ANALYSIS - DAILY BATCH".
003730     05  FILLER                  PIC X(10) VALUE SPACES.
003740     05  HDR-RUN-TS-O            PIC X(19).
003750     05  FILLER                  PIC X(10) VALUE SPACES.
003760     05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
003770     05  PAGE-NBR-O              PIC ZZ9.
003780     05  FILLER                  PIC X(39) VALUE SPACES.
003790
003800 01  WS-COLM-HDR-REC.
003810     05  FILLER            PIC X(01) VALUE SPACE.
003820     05  FILLER            PIC X(08) VALUE "STRM-ID".
003830     05  FILLER            PIC X(02) VALUE SPACES.
003840     05  FILLER            PIC X(30) VALUE "STREAM NAME".
003850     05  FILLER            PIC X(02) VALUE SPACES.
003860     05  FILLER            PIC X(06) VALUE "  OBS".
003870     05  FILLER            PIC X(02) VALUE SPACES.
003880     05  FILLER            PIC X(06) VALUE "  REJ".
003890     05  FILLER            PIC X(02) VALUE SPACES.
003900     05  FILLER            PIC X(06) VALUE "FINAL".
003910     05  FILLER            PIC X(02) VALUE SPACES.
003920     05  FILLER            PIC X(04) VALUE "OPEN".
003930     05  FILLER            PIC X(02) VALUE SPACES.
003940     05  FILLER            PIC X(04) VALUE "RSLV".
003950     05  FILLER            PIC X(02) VALUE SPACES.
003960     05  FILLER            PIC X(01) VALUE "A".
003970     05  FILLER            PIC X(02) VALUE SPACES.
003980     05  FILLER            PIC X(06) VALUE "WORST".
003990     05  FILLER            PIC X(02) VALUE SPACES.
004000     05  FILLER            PIC X(20) VALUE "LAST ROOT CAUSE".
004010     05  FILLER            PIC X(22) VALUE SPACES.
004020
004030 01  WS-DETAIL-REC.
004040     05  FILLER                  PIC X(01) VALUE SPACE.
004050     05  DTL-STREAM-ID-O         PIC X(08).
004060     05  FILLER                  PIC X(02) VALUE SPACES.
004070     05  DTL-STREAM-NAME-O       PIC X(30).
004080     05  FILLER                  PIC X(02) VALUE SPACES.
004090     05  DTL-OBS-CNT-O           PIC ZZZZZ9.
004100     05  FILLER                  PIC X(02) VALUE SPACES.
004110     05  DTL-REJ-CNT-O           PIC ZZZZZ9.
004120     05  FILLER                  PIC X(02) VALUE SPACES.
004130     05  DTL-FINAL-STATE-O       PIC X(06).
004140     05  FILLER                  PIC X(02) VALUE SPACES.
004150     05  DTL-OPENED-CNT-O        PIC ZZZ9.
004160     05  FILLER                  PIC X(02) VALUE SPACES.
004170     05  DTL-RESOLVED-CNT-O      PIC ZZZ9.
004180     05  FILLER                  PIC X(02) VALUE SPACES.
004190     05  DTL-ACTIVE-O            PIC X(01).
004200     05  FILLER                  PIC X(02) VALUE SPACES.
004210     05  DTL-WORST-STATE-O       PIC X(06).
004220     05  FILLER                  PIC X(02) VALUE SPACES.
004230     05  DTL-ROOT-CAUSE-O        PIC X(20).
004240     05  FILLER                  PIC X(22) VALUE SPACES.
004250
004260 01  WS-REJECT-REC.
004270     05  FILLER                  PIC X(05) VALUE SPACES.
004280     05  FILLER                  PIC X(12) VALUE "** REJECT: ".
004290     05  RJT-STREAM-ID-O         PIC X(08).
004300     05  FILLER                  PIC X(02) VALUE SPACES.
004310     05  FILLER                  PIC X(04) VALUE "SEQ=".
004320     05  RJT-SEQ-O               PIC ZZZZZ9.
004330     05  FILLER                  PIC X(02) VALUE SPACES.
004340     05  RJT-REASON-O            PIC X(40).
004350     05  FILLER                  PIC X(53) VALUE SPACES.
004360
004370 01  WS-BLANK-LINE.
004380     05  FILLER     PIC X(132) VALUE SPACES.
004390
004400 01  WS-TOTALS-HDR.
004410     05  FILLER     PIC X(20) VALUE "FLEET CONTROL TOTALS".
004420     05  FILLER     PIC X(112) VALUE SPACES.
004430
004440 01  WS-TOTALS-LINE.
004450     05  TOT-LABEL-O             PIC X(40).
004460     05  TOT-VALUE-O             PIC ZZZZZZ9.
004470     05  FILLER                  PIC X(85) VALUE SPACES.
004480
004490******************************************************************
004500* ALTERNATE VIEW OF THE TOTALS LINE FOR THE THREE-WAY FINAL-STATE *
004510* COUNT (GREEN/YELLOW/RED) - SAME 132-BYTE SLOT AS WS-TOTALS-LINE *
004520******************************************************************
004530 01  WS-TOTALS-LINE3 REDEFINES WS-TOTALS-LINE.
004540     05  TOT3-LABEL-O            PIC X(40).
004550     05  TOT3-VAL1-O             PIC ZZZZ9.
004560     05  FILLER                  PIC X(02).
004570     05  TOT3-VAL2-O             PIC ZZZZ9.
004580     05  FILLER                  PIC X(02).
004590     05  TOT3-VAL3-O             PIC ZZZZ9.
004600     05  FILLER                  PIC X(71).
004610
004620 PROCEDURE DIVISION.
004630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004640     PERFORM 050-LOAD-CFG-TABLE THRU 050-EXIT
004650             UNTIL NO-MORE-CFG-RECS.
004660     PERFORM 100-MAINLINE THRU 100-EXIT
004670             UNTIL NO-MORE-OBSERVATIONS.
004680     PERFORM 999-CLEANUP THRU 999-EXIT.
004690     MOVE +0 TO RETURN-CODE.
004700     GOBACK.
004710
004720 000-HOUSEKEEPING.
004730     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004740     DISPLAY "******** BEGIN JOB STRMEDIT ********".
004750     ACCEPT  WS-DATE FROM DATE.
004760     INITIALIZE COUNTERS-AND-ACCUMULATORS, MISC-CFG-FIELDS,
004770                MISC-INCD-FIELDS.
004780     PERFORM 800-OPEN-FILES THRU 800-EXIT.
004790     PERFORM 900-READ-OBSERVE THRU 900-EXIT.
004800     IF NO-MORE-OBSERVATIONS
004810        MOVE "EMPTY OBSERVE INPUT FILE" TO ABEND-REASON
004820        GO TO 1000-ABEND-RTN.
004830     MOVE OBS-TIMESTAMP TO WS-RUN-TS.
004840     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
004850     PERFORM 620-WRITE-COLM-HDR THRU 620-EXIT.
004860     PERFORM 905-READ-CFG THRU 905-EXIT.
004870     PERFORM 910-READ-ACK THRU 910-EXIT.
004880 000-EXIT.
004890     EXIT.
004900
004910 050-LOAD-CFG-TABLE.
004920     MOVE "050-LOAD-CFG-TABLE" TO PARA-NAME.
004930     PERFORM 060-VALIDATE-CFG-REC THRU 060-EXIT.
004940     IF CFG-REC-VALID AND CFG-IS-ENABLED
004950        ADD 1 TO CFG-TAB-COUNT
004960        SET CFG-IDX TO CFG-TAB-COUNT
004970        MOVE CFG-STREAM-ID       TO CFG-TAB-STREAM-ID (CFG-IDX)
004980        MOVE CFG-STREAM-NAME     TO CFG-TAB-STREAM-NAME (CFG-IDX)
004990        MOVE ZERO TO CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX),
005000                     CFG-TAB-OBS-CNT (CFG-IDX),
005010                     CFG-TAB-REJ-CNT (CFG-IDX),
005020                     CFG-TAB-OPENED-CNT (CFG-IDX),
005030                     CFG-TAB-RESOLVED-CNT (CFG-IDX),
005040                     CFG-TAB-RESOLVED-HIST-CNT (CFG-IDX)
005050        MOVE SPACES TO CFG-TAB-LAST-STATE (CFG-IDX),
005060                       CFG-TAB-WORST-STATE (CFG-IDX),
005070                       CFG-TAB-LAST-ROOT-CAUSE (CFG-IDX).
005080     PERFORM 905-READ-CFG THRU 905-EXIT.
005090 050-EXIT.
005100     EXIT.
005110
005120 060-VALIDATE-CFG-REC.
005130     MOVE "060-VALIDATE-CFG-REC" TO PARA-NAME.
005140     MOVE "N" TO CFG-REC-ERROR-SW.
005150     IF CFG-STREAM-ID = SPACES
005160        ADD 1 TO WS-CFG-REJECTED
005170        MOVE "Y" TO CFG-REC-ERROR-SW
005180        GO TO 060-EXIT.
005190     IF CFG-TAB-COUNT > ZERO
005200        PERFORM 065-CHECK-CFG-DUPLICATE THRU 065-EXIT.
005210 060-EXIT.
005220     EXIT.
005230
005240 065-CHECK-CFG-DUPLICATE.
005250     MOVE "N" TO WS-DUP-FOUND-SW.
005260     PERFORM 066-CHECK-ONE-DUP THRU 066-EXIT
005270        VARYING CFG-SRCH-IDX FROM 1 BY 1 UNTIL
005280        CFG-SRCH-IDX > CFG-TAB-COUNT OR DUP-FOUND.
005290     IF DUP-FOUND
005300        ADD 1 TO WS-CFG-REJECTED
005310        MOVE "Y" TO CFG-REC-ERROR-SW.
005320 065-EXIT.
005330     EXIT.
005340
005350 066-CHECK-ONE-DUP.
005360     IF CFG-TAB-STREAM-ID (CFG-SRCH-IDX) = CFG-STREAM-ID
005370        MOVE "Y" TO WS-DUP-FOUND-SW.
005380 066-EXIT.
005390     EXIT.
005400
005410 100-MAINLINE.
005420     MOVE "100-MAINLINE" TO PARA-NAME.
005430     ADD 1 TO WS-OBS-READ.
005440     PERFORM 200-LOOKUP-STREAM THRU 200-EXIT.
005450     IF STREAM-FOUND
005460        PERFORM 250-CHECK-CONTROL-BREAK THRU 250-EXIT
005470        ADD 1 TO CFG-TAB-OBS-CNT (CFG-IDX-HOLD)
005480        MOVE OBS-SEQ TO WS-HOLD-OBS-SEQ
005490        PERFORM 300-VALIDATE-OBS THRU 300-EXIT
005500        IF OBS-RECORD-VALID
005510           ADD 1 TO WS-OBS-VALID
005520           PERFORM 350-DERIVE-HEALTH THRU 350-EXIT
005530           PERFORM 355-UPDATE-STREAM-STATE THRU 355-EXIT
005540           PERFORM 400-INCIDENT-PROCESSING THRU 400-EXIT
005550        ELSE
005560           ADD 1 TO WS-OBS-REJECTED
005570           ADD 1 TO CFG-TAB-REJ-CNT (CFG-IDX-HOLD)
005580           PERFORM 700-WRITE-REJECT-LINE THRU 700-EXIT
005590     ELSE
005600        ADD 1 TO WS-OBS-SKIPPED.
005610     PERFORM 900-READ-OBSERVE THRU 900-EXIT.
005620 100-EXIT.
005630     EXIT.
005640
005650 200-LOOKUP-STREAM.
005660     MOVE "200-LOOKUP-STREAM" TO PARA-NAME.
005670     MOVE "N" TO WS-STREAM-FOUND-SW.
005680     IF CFG-TAB-COUNT > ZERO
005690        SEARCH ALL CFG-TAB-ENTRY
005700            AT END
005710               MOVE "N" TO WS-STREAM-FOUND-SW
005720            WHEN CFG-TAB-STREAM-ID (CFG-IDX) = OBS-STREAM-ID
005730               MOVE "Y" TO WS-STREAM-FOUND-SW
005740               SET CFG-IDX-HOLD TO CFG-IDX.
005750 200-EXIT.
005760     EXIT.
005770
005780 250-CHECK-CONTROL-BREAK.
005790     MOVE "250-CHECK-CONTROL-BREAK" TO PARA-NAME.
005800     IF HAVE-PRIOR-STREAM AND OBS-STREAM-ID NOT = WS-PRIOR-STREAM-ID
005810        PERFORM 500-FINALIZE-STREAM THRU 500-EXIT.
005820     MOVE OBS-STREAM-ID TO WS-PRIOR-STREAM-ID.
005830     MOVE CFG-IDX-HOLD  TO WS-PRIOR-CFG-IDX.
005840     MOVE "Y" TO WS-HAVE-PRIOR-SW.
005850 250-EXIT.
005860     EXIT.
005870
005880 300-VALIDATE-OBS.
005890     MOVE "300-VALIDATE-OBS" TO PARA-NAME.
005900     MOVE "N" TO OBS-ERROR-SW.
005910     IF OBS-STREAM-ID = SPACES
005920        MOVE "*** BLANK STREAM ID" TO WS-REJECT-REASON
005930        MOVE "Y" TO OBS-ERROR-SW
005940        GO TO 300-EXIT.
005950     IF OBS-MANIFEST-OK NOT = "Y" AND OBS-MANIFEST-OK NOT = "N"
005960        MOVE "*** INVALID MANIFEST-OK FLAG" TO WS-REJECT-REASON
005970        MOVE "Y" TO OBS-ERROR-SW
005980        GO TO 300-EXIT.
005990     IF OBS-SEQ NOT NUMERIC
006000        MOVE "*** NON-NUMERIC SEQUENCE NUMBER" TO WS-REJECT-REASON
006010        MOVE "Y" TO OBS-ERROR-SW
006020        GO TO 300-EXIT.
006030     IF OBS-MANIFEST-AGE NOT NUMERIC
006040     OR OBS-SEG-TOTAL    NOT NUMERIC
006050     OR OBS-SEG-FAILED   NOT NUMERIC
006060     OR OBS-TTFB-AVG     NOT NUMERIC
006070     OR OBS-DL-AVG       NOT NUMERIC
006080     OR OBS-SEG-DUR      NOT NUMERIC
006090     OR OBS-HTTP-STATUS  NOT NUMERIC
006100        MOVE "*** NON-NUMERIC OBSERVATION FIELD" TO WS-REJECT-REASON
006110        MOVE "Y" TO OBS-ERROR-SW
006120        GO TO 300-EXIT.
006130     IF OBS-SEG-FAILED > OBS-SEG-TOTAL
006140        MOVE "*** SEG-FAILED EXCEEDS SEG-TOTAL" TO WS-REJECT-REASON
006150        MOVE "Y" TO OBS-ERROR-SW
006160        GO TO 300-EXIT.
006170     IF OBS-SEG-DUR = ZERO AND OBS-MANIFEST-OK = "Y"
006180        MOVE "*** ZERO SEG-DUR ON GOOD MANIFEST" TO WS-REJECT-REASON
006190        MOVE "Y" TO OBS-ERROR-SW
006200        GO TO 300-EXIT.
006210 300-EXIT.
006220     EXIT.
006230
006240 350-DERIVE-HEALTH.
006250     MOVE "350-DERIVE-HEALTH" TO PARA-NAME.
006260     MOVE OBS-MANIFEST-OK    TO HE-MANIFEST-OK.
006270     MOVE OBS-MANIFEST-AGE   TO HE-MANIFEST-AGE.
006280     MOVE OBS-SEG-TOTAL      TO HE-SEG-TOTAL.
006290     MOVE OBS-SEG-FAILED     TO HE-SEG-FAILED.
006300     MOVE OBS-TTFB-AVG       TO HE-TTFB-AVG.
006310     MOVE OBS-DL-AVG         TO HE-DL-AVG.
006320     MOVE OBS-SEG-DUR        TO HE-SEG-DUR.
006330     MOVE OBS-HTTP-STATUS    TO HE-HTTP-STATUS.
006340     CALL "HLTHEVAL" USING HLTH-EVAL-REQUEST, HLTH-EVAL-RESULT.
006350     MOVE HE-STATE           TO WS-CUR-STATE.
006360     MOVE HE-REASON-COUNT    TO WS-CUR-REASON-CNT.
006370     MOVE HE-REASON-1        TO WS-CUR-REASON-1.
006380     MOVE HE-REASON-2        TO WS-CUR-REASON-2.
006390     MOVE HE-REASON-3        TO WS-CUR-REASON-3.
006400     MOVE HE-ROOT-CAUSE      TO WS-CUR-ROOT-CAUSE.
006410     MOVE HE-CONFIDENCE      TO WS-CUR-CONFIDENCE.
006420 350-EXIT.
006430     EXIT.
006440
006450 355-UPDATE-STREAM-STATE.
006460     MOVE "355-UPDATE-STREAM-STATE" TO PARA-NAME.
006470     MOVE WS-CUR-STATE      TO CFG-TAB-LAST-STATE (CFG-IDX-HOLD).
006480     MOVE WS-CUR-ROOT-CAUSE TO CFG-TAB-LAST-ROOT-CAUSE (CFG-IDX-HOLD).
006490     IF WS-CUR-STATE = "RED"
006500        MOVE "RED" TO CFG-TAB-WORST-STATE (CFG-IDX-HOLD)
006510     ELSE
006520        IF WS-CUR-STATE = "YELLOW"
006530           IF CFG-TAB-WORST-STATE (CFG-IDX-HOLD) NOT = "RED"
006540              MOVE "YELLOW" TO CFG-TAB-WORST-STATE (CFG-IDX-HOLD)
006550        ELSE
006560           IF CFG-TAB-WORST-STATE (CFG-IDX-HOLD) = SPACES
006570              MOVE "GREEN" TO CFG-TAB-WORST-STATE (CFG-IDX-HOLD).
006580 355-EXIT.
006590     EXIT.
006600
006610 400-INCIDENT-PROCESSING.
006620     MOVE "400-INCIDENT-PROCESSING" TO PARA-NAME.
006630     PERFORM 410-APPLY-PENDING-ACKS THRU 410-EXIT.
006640     PERFORM 420-DRIVE-LIFECYCLE THRU 420-EXIT.
006650 400-EXIT.
006660     EXIT.
006670
006680 410-APPLY-PENDING-ACKS.
006690     MOVE "410-APPLY-PENDING-ACKS" TO PARA-NAME.
006700     PERFORM 416-APPLY-ONE-ACK THRU 416-EXIT
006710         UNTIL NO-MORE-ACKS
006720         OR ACK-STREAM-ID > OBS-STREAM-ID
006730         OR (ACK-STREAM-ID = OBS-STREAM-ID AND ACK-SEQ > OBS-SEQ).
006740 410-EXIT.
006750     EXIT.
006760
006770 416-APPLY-ONE-ACK.
006780     MOVE "416-APPLY-ONE-ACK" TO PARA-NAME.
006790     IF ACK-STREAM-ID = OBS-STREAM-ID
006800        IF CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD) > ZERO
006810           SET INCD-IDX-HOLD TO CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD)
006820           IF INCD-TAB-STATUS (INCD-IDX-HOLD) = "A"
006830              MOVE "K" TO INCD-TAB-STATUS (INCD-IDX-HOLD)
006840              MOVE "ACK" TO WS-EVT-TYPE-PARM
006850              PERFORM 430-APPEND-EVENT THRU 430-EXIT
006860              ADD 1 TO WS-ACKS-APPLIED
006870           ELSE
006880              ADD 1 TO WS-ACKS-IGNORED
006890        ELSE
006900           ADD 1 TO WS-ACKS-IGNORED
006910     ELSE
006920        ADD 1 TO WS-ACKS-IGNORED.
006930     PERFORM 910-READ-ACK THRU 910-EXIT.
006940 416-EXIT.
006950     EXIT.
006960
006970 420-DRIVE-LIFECYCLE.
006980     MOVE "420-DRIVE-LIFECYCLE" TO PARA-NAME.
006990     IF WS-CUR-STATE = "GREEN"
007000        IF CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD) > ZERO
007010           PERFORM 460-AUTO-RESOLVE THRU 460-EXIT
007020     ELSE
007030        IF CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD) > ZERO
007040           PERFORM 450-UPDATE-ACTIVE-INCIDENT THRU 450-EXIT
007050        ELSE
007060           PERFORM 440-OPEN-INCIDENT THRU 440-EXIT.
007070 420-EXIT.
007080     EXIT.
007090
007100 430-APPEND-EVENT.
007110     MOVE "430-APPEND-EVENT" TO PARA-NAME.
007120     ADD 1 TO INCD-TAB-EVENT-COUNT (INCD-IDX-HOLD).
007130     MOVE INCD-TAB-EVENT-COUNT (INCD-IDX-HOLD) TO WS-EVT-SEQ.
007140     MOVE SPACES                TO EVT-REC.
007150     MOVE INCD-TAB-ID (INCD-IDX-HOLD) TO EVT-INCIDENT-ID.
007160     MOVE WS-EVT-SEQ             TO EVT-SEQ.
007170     MOVE OBS-TIMESTAMP          TO EVT-TIMESTAMP.
007180     MOVE WS-EVT-TYPE-PARM       TO EVT-TYPE.
007190     MOVE WS-CUR-STATE           TO EVT-STATE.
007200     MOVE WS-CUR-REASON-1        TO EVT-REASON.
007210     WRITE TIMELINE-REC FROM EVT-REC.
007220 430-EXIT.
007230     EXIT.
007240
007250 440-OPEN-INCIDENT.
007260     MOVE "440-OPEN-INCIDENT" TO PARA-NAME.
007270     ADD 1 TO WS-NEXT-INCD-ID.
007280     ADD 1 TO WS-INCD-TAB-COUNT.
007290     SET INCD-IDX-HOLD TO WS-INCD-TAB-COUNT.
007300     MOVE WS-NEXT-INCD-ID    TO INCD-TAB-ID (INCD-IDX-HOLD).
007310     MOVE OBS-STREAM-ID      TO INCD-TAB-STREAM-ID (INCD-IDX-HOLD).
007320     MOVE "A"                TO INCD-TAB-STATUS (INCD-IDX-HOLD).
007330     IF WS-CUR-STATE = "RED"
007340        MOVE "R" TO INCD-TAB-SEVERITY (INCD-IDX-HOLD)
007350     ELSE
007360        MOVE "Y" TO INCD-TAB-SEVERITY (INCD-IDX-HOLD).
007370     MOVE OBS-TIMESTAMP      TO INCD-TAB-OPENED-TS (INCD-IDX-HOLD).
007380     MOVE SPACES             TO INCD-TAB-RESOLVED-TS (INCD-IDX-HOLD).
007390     MOVE WS-CUR-ROOT-CAUSE  TO INCD-TAB-ROOT-CAUSE (INCD-IDX-HOLD).
007400     MOVE WS-CUR-CONFIDENCE  TO INCD-TAB-CONFIDENCE (INCD-IDX-HOLD).
007410     MOVE ZERO TO INCD-TAB-EVENT-COUNT (INCD-IDX-HOLD),
007420                  INCD-TAB-DURATION-SEC (INCD-IDX-HOLD).
007430     SET CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD) TO INCD-IDX-HOLD.
007440     MOVE "OPENED" TO WS-EVT-TYPE-PARM.
007450     PERFORM 430-APPEND-EVENT THRU 430-EXIT.
007460     ADD 1 TO WS-INCD-OPENED.
007470     ADD 1 TO CFG-TAB-OPENED-CNT (CFG-IDX-HOLD).
007480 440-EXIT.
007490     EXIT.
007500
007510 450-UPDATE-ACTIVE-INCIDENT.
007520     MOVE "450-UPDATE-ACTIVE-INCIDENT" TO PARA-NAME.
007530     SET INCD-IDX-HOLD TO CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD).
007540     IF WS-CUR-STATE = "RED"
007550        MOVE "R" TO WS-CUR-SEV
007560     ELSE
007570        MOVE "Y" TO WS-CUR-SEV.
007580     IF INCD-TAB-SEVERITY (INCD-IDX-HOLD) = "Y" AND WS-CUR-SEV = "R"
007590        MOVE "R" TO INCD-TAB-SEVERITY (INCD-IDX-HOLD)
007600        MOVE WS-CUR-ROOT-CAUSE  TO INCD-TAB-ROOT-CAUSE (INCD-IDX-HOLD)
007610        MOVE WS-CUR-CONFIDENCE  TO INCD-TAB-CONFIDENCE (INCD-IDX-HOLD)
007620        MOVE "ESCALATED" TO WS-EVT-TYPE-PARM
007630        PERFORM 430-APPEND-EVENT THRU 430-EXIT
007640     ELSE
007650        IF INCD-TAB-SEVERITY (INCD-IDX-HOLD) = "R" AND WS-CUR-SEV = "Y"
007660           MOVE WS-CUR-ROOT-CAUSE TO INCD-TAB-ROOT-CAUSE (INCD-IDX-HOLD)
007670           MOVE WS-CUR-CONFIDENCE TO INCD-TAB-CONFIDENCE (INCD-IDX-HOLD)
007680           MOVE "IMPROVED" TO WS-EVT-TYPE-PARM
007690           PERFORM 430-APPEND-EVENT THRU 430-EXIT
007700        ELSE
007710           IF INCD-TAB-ROOT-CAUSE (INCD-IDX-HOLD) NOT = WS-CUR-ROOT-CAUSE
007720              MOVE WS-CUR-ROOT-CAUSE TO
007730                   INCD-TAB-ROOT-CAUSE (INCD-IDX-HOLD)
007740              MOVE WS-CUR-CONFIDENCE TO
007750                   INCD-TAB-CONFIDENCE (INCD-IDX-HOLD)
007760              MOVE "DEGRADED" TO WS-EVT-TYPE-PARM
007770              PERFORM 430-APPEND-EVENT THRU 430-EXIT.
007780 450-EXIT.
007790     EXIT.
007800
007810 460-AUTO-RESOLVE.
007820     MOVE "460-AUTO-RESOLVE" TO PARA-NAME.
007830     SET INCD-IDX-HOLD TO CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD).
007840     MOVE "R" TO INCD-TAB-STATUS (INCD-IDX-HOLD).
007850     MOVE OBS-TIMESTAMP TO INCD-TAB-RESOLVED-TS (INCD-IDX-HOLD).
007860     MOVE INCD-TAB-OPENED-TS (INCD-IDX-HOLD)   TO TD-START-TS.
007870     MOVE INCD-TAB-RESOLVED-TS (INCD-IDX-HOLD) TO TD-END-TS.
007880     CALL "TSDIFF" USING TSDIFF-REQUEST, TSDIFF-RESULT.
007890     MOVE TD-DIFF-SECONDS TO INCD-TAB-DURATION-SEC (INCD-IDX-HOLD).
007900     MOVE "RESOLVED" TO WS-EVT-TYPE-PARM.
007910     PERFORM 430-APPEND-EVENT THRU 430-EXIT.
007920     ADD 1 TO WS-INCD-RESOLVED.
007930     ADD 1 TO CFG-TAB-RESOLVED-CNT (CFG-IDX-HOLD).
007940     PERFORM 470-PUSH-RESOLVED-HIST THRU 470-EXIT.
007950     MOVE ZERO TO CFG-TAB-ACTIVE-INCD-IDX (CFG-IDX-HOLD).
007960 460-EXIT.
007970     EXIT.
007980
007990 470-PUSH-RESOLVED-HIST.
008000     MOVE "470-PUSH-RESOLVED-HIST" TO PARA-NAME.
008010     IF CFG-TAB-RESOLVED-HIST-CNT (CFG-IDX-HOLD) < 10
008020        ADD 1 TO CFG-TAB-RESOLVED-HIST-CNT (CFG-IDX-HOLD)
008030        MOVE INCD-TAB-ID (INCD-IDX-HOLD) TO
008040             CFG-TAB-RESOLVED-HIST-IDS (CFG-IDX-HOLD,
008050                CFG-TAB-RESOLVED-HIST-CNT (CFG-IDX-HOLD))
008060     ELSE
008070        PERFORM 475-SHIFT-HIST-LEFT THRU 475-EXIT
008080           VARYING WS-HIST-SHIFT-SUB FROM 1 BY 1 UNTIL
008090           WS-HIST-SHIFT-SUB = 10
008100        MOVE INCD-TAB-ID (INCD-IDX-HOLD) TO
008110             CFG-TAB-RESOLVED-HIST-IDS (CFG-IDX-HOLD, 10).
008120 470-EXIT.
008130     EXIT.
008140
008150 475-SHIFT-HIST-LEFT.
008160     MOVE CFG-TAB-RESOLVED-HIST-IDS (CFG-IDX-HOLD,
008170              WS-HIST-SHIFT-SUB + 1) TO
008180          CFG-TAB-RESOLVED-HIST-IDS (CFG-IDX-HOLD, WS-HIST-SHIFT-SUB).
008190 475-EXIT.
008200     EXIT.
008210
008220 500-FINALIZE-STREAM.
008230     MOVE "500-FINALIZE-STREAM" TO PARA-NAME.
008240     IF WS-LINES > 50
008250        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
008260     MOVE CFG-TAB-STREAM-ID (WS-PRIOR-CFG-IDX)   TO DTL-STREAM-ID-O.
008270     MOVE CFG-TAB-STREAM-NAME (WS-PRIOR-CFG-IDX) TO DTL-STREAM-NAME-O.
008280     MOVE CFG-TAB-OBS-CNT (WS-PRIOR-CFG-IDX)     TO DTL-OBS-CNT-O.
008290     MOVE CFG-TAB-REJ-CNT (WS-PRIOR-CFG-IDX)     TO DTL-REJ-CNT-O.
008300     MOVE CFG-TAB-LAST-STATE (WS-PRIOR-CFG-IDX)  TO DTL-FINAL-STATE-O.
008310     MOVE CFG-TAB-OPENED-CNT (WS-PRIOR-CFG-IDX)  TO DTL-OPENED-CNT-O.
008320     MOVE CFG-TAB-RESOLVED-CNT (WS-PRIOR-CFG-IDX)
008330          TO DTL-RESOLVED-CNT-O.
008340     IF CFG-TAB-ACTIVE-INCD-IDX (WS-PRIOR-CFG-IDX) > ZERO
008350        MOVE "Y" TO DTL-ACTIVE-O
008360     ELSE
008370        MOVE "N" TO DTL-ACTIVE-O.
008380     MOVE CFG-TAB-WORST-STATE (WS-PRIOR-CFG-IDX) TO DTL-WORST-STATE-O.
008390     MOVE CFG-TAB-LAST-ROOT-CAUSE (WS-PRIOR-CFG-IDX)
008400          TO DTL-ROOT-CAUSE-O.
008410     WRITE RPT-REC FROM WS-DETAIL-REC
008420         AFTER ADVANCING 1.
008430     ADD 1 TO WS-LINES.
008440 500-EXIT.
008450     EXIT.
008460
008470 600-PAGE-BREAK.
008480     MOVE "600-PAGE-BREAK" TO PARA-NAME.
008490     WRITE RPT-REC FROM WS-BLANK-LINE.
008500     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
008510     PERFORM 620-WRITE-COLM-HDR THRU 620-EXIT.
008520 600-EXIT.
008530     EXIT.
008540
008550 610-WRITE-PAGE-HDR.
008560     MOVE "610-WRITE-PAGE-HDR" TO PARA-NAME.
008570     MOVE WS-RUN-TS TO HDR-RUN-TS-O.
008580     ADD 1 TO WS-PAGES.
008590     MOVE WS-PAGES  TO PAGE-NBR-O.
008600     WRITE RPT-REC FROM WS-HDR-REC
008610         AFTER ADVANCING NEXT-PAGE.
008620     MOVE ZERO TO WS-LINES.
008630 610-EXIT.
008640     EXIT.
008650
008660 620-WRITE-COLM-HDR.
008670     MOVE "620-WRITE-COLM-HDR" TO PARA-NAME.
008680     WRITE RPT-REC FROM WS-BLANK-LINE
008690         AFTER ADVANCING 1.
008700     WRITE RPT-REC FROM WS-COLM-HDR-REC
008710         AFTER ADVANCING 1.
008720     WRITE RPT-REC FROM WS-BLANK-LINE
008730         AFTER ADVANCING 1.
008740     ADD 3 TO WS-LINES.
008750 620-EXIT.
008760     EXIT.
008770
008780 700-WRITE-REJECT-LINE.
008790     MOVE "700-WRITE-REJECT-LINE" TO PARA-NAME.
008800     IF WS-LINES > 50
008810        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
008820     MOVE OBS-STREAM-ID    TO RJT-STREAM-ID-O.
008830     MOVE OBS-SEQ          TO RJT-SEQ-O.
008840     MOVE WS-REJECT-REASON TO RJT-REASON-O.
008850     WRITE RPT-REC FROM WS-REJECT-REC
008860         AFTER ADVANCING 1.
008870     ADD 1 TO WS-LINES.
008880 700-EXIT.
008890     EXIT.
008900
008910 800-OPEN-FILES.
008920     MOVE "800-OPEN-FILES" TO PARA-NAME.
008930     OPEN INPUT STREAMCFG, OBSERVE, ACKS.
008940     OPEN OUTPUT INCIDENT, TIMELINE, RPTFILE, SYSOUT.
008950 800-EXIT.
008960     EXIT.
008970
008980 850-CLOSE-FILES.
008990     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009000     CLOSE STREAMCFG, OBSERVE, ACKS,
009010           INCIDENT, TIMELINE, RPTFILE, SYSOUT.
009020 850-EXIT.
009030     EXIT.
009040
009050 900-READ-OBSERVE.
009060     MOVE "900-READ-OBSERVE" TO PARA-NAME.
009070     READ OBSERVE INTO OBSV-REC
009080         AT END MOVE "N" TO MORE-OBS-SW
009090         GO TO 900-EXIT
009100     END-READ.
009110 900-EXIT.
009120     EXIT.
009130
009140 905-READ-CFG.
009150     MOVE "905-READ-CFG" TO PARA-NAME.
009160     READ STREAMCFG INTO CFG-REC
009170         AT END MOVE "N" TO MORE-CFG-SW
009180         GO TO 905-EXIT
009190     END-READ.
009200 905-EXIT.
009210     EXIT.
009220
009230 910-READ-ACK.
009240     MOVE "910-READ-ACK" TO PARA-NAME.
009250     READ ACKS INTO ACK-REC
009260         AT END MOVE "N" TO MORE-ACK-SW
009270         GO TO 910-EXIT
009280     END-READ.
009290 910-EXIT.
009300     EXIT.
009310
009320 920-WRITE-INCIDENT-FILE.
009330     MOVE "920-WRITE-INCIDENT-FILE" TO PARA-NAME.
009340     MOVE SPACES                           TO INCD-REC.
009350     MOVE INCD-TAB-ID (INCD-IDX)           TO INC-ID.
009360     MOVE INCD-TAB-STREAM-ID (INCD-IDX)    TO INC-STREAM-ID.
009370     MOVE INCD-TAB-STATUS (INCD-IDX)       TO INC-STATUS.
009380     MOVE INCD-TAB-SEVERITY (INCD-IDX)     TO INC-SEVERITY.
009390     MOVE INCD-TAB-OPENED-TS (INCD-IDX)    TO INC-OPENED-TS.
009400     MOVE INCD-TAB-RESOLVED-TS (INCD-IDX)  TO INC-RESOLVED-TS.
009410     MOVE INCD-TAB-ROOT-CAUSE (INCD-IDX)   TO INC-ROOT-CAUSE.
009420     MOVE INCD-TAB-CONFIDENCE (INCD-IDX)   TO INC-CONFIDENCE.
009430     MOVE INCD-TAB-EVENT-COUNT (INCD-IDX)  TO INC-EVENT-COUNT.
009440     MOVE INCD-TAB-DURATION-SEC (INCD-IDX) TO INC-DURATION-SEC.
009450     WRITE INCIDENT-REC FROM INCD-REC.
009460 920-EXIT.
009470     EXIT.
009480
009490 930-COUNT-FINAL-STATE.
009500     MOVE "930-COUNT-FINAL-STATE" TO PARA-NAME.
009510     IF CFG-TAB-LAST-STATE (CFG-IDX) = "RED"
009520        ADD 1 TO WS-FINAL-RED-CNT
009530     ELSE
009540        IF CFG-TAB-LAST-STATE (CFG-IDX) = "YELLOW"
009550           ADD 1 TO WS-FINAL-YELLOW-CNT
009560        ELSE
009570           IF CFG-TAB-LAST-STATE (CFG-IDX) = "GREEN"
009580              ADD 1 TO WS-FINAL-GREEN-CNT.
009590 930-EXIT.
009600     EXIT.
009610
009620 940-WRITE-TOTALS.
009630     MOVE "940-WRITE-TOTALS" TO PARA-NAME.
009640     COMPUTE WS-INCD-STILL-ACTIVE = WS-INCD-OPENED - WS-INCD-RESOLVED.
009650     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 2.
009660     WRITE RPT-REC FROM WS-TOTALS-HDR AFTER ADVANCING 1.
009670     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
009680     MOVE "STREAMS MONITORED..............:" TO TOT-LABEL-O.
009690     MOVE CFG-TAB-COUNT TO TOT-VALUE-O.
009700     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009710     MOVE "OBSERVATIONS READ...............:" TO TOT-LABEL-O.
009720     MOVE WS-OBS-READ TO TOT-VALUE-O.
009730     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009740     MOVE "OBSERVATIONS VALID..............:" TO TOT-LABEL-O.
009750     MOVE WS-OBS-VALID TO TOT-VALUE-O.
009760     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009770     MOVE "OBSERVATIONS REJECTED...........:" TO TOT-LABEL-O.
009780     MOVE WS-OBS-REJECTED TO TOT-VALUE-O.
009790     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009800     MOVE "OBSERVATIONS SKIPPED............:" TO TOT-LABEL-O.
009810     MOVE WS-OBS-SKIPPED TO TOT-VALUE-O.
009820     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009830     MOVE "INCIDENTS OPENED................:" TO TOT-LABEL-O.
009840     MOVE WS-INCD-OPENED TO TOT-VALUE-O.
009850     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009860     MOVE "INCIDENTS RESOLVED..............:" TO TOT-LABEL-O.
009870     MOVE WS-INCD-RESOLVED TO TOT-VALUE-O.
009880     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009890     MOVE "INCIDENTS STILL ACTIVE..........:" TO TOT-LABEL-O.
009900     MOVE WS-INCD-STILL-ACTIVE TO TOT-VALUE-O.
009910     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009920     MOVE "ACKS APPLIED.....................:" TO TOT-LABEL-O.
009930     MOVE WS-ACKS-APPLIED TO TOT-VALUE-O.
009940     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009950     MOVE "ACKS IGNORED.....................:" TO TOT-LABEL-O.
009960     MOVE WS-ACKS-IGNORED TO TOT-VALUE-O.
009970     WRITE RPT-REC FROM WS-TOTALS-LINE AFTER ADVANCING 1.
009980     MOVE "FINAL STATE COUNTS - G / Y / R..:" TO TOT3-LABEL-O.
009990     MOVE WS-FINAL-GREEN-CNT  TO TOT3-VAL1-O.
010000     MOVE WS-FINAL-YELLOW-CNT TO TOT3-VAL2-O.
010010     MOVE WS-FINAL-RED-CNT    TO TOT3-VAL3-O.
010020     WRITE RPT-REC FROM WS-TOTALS-LINE3 AFTER ADVANCING 1.
010030 940-EXIT.
010040     EXIT.
010050
010060 999-CLEANUP.
010070     MOVE "999-CLEANUP" TO PARA-NAME.
010080     IF HAVE-PRIOR-STREAM
010090        PERFORM 500-FINALIZE-STREAM THRU 500-EXIT.
010100     IF WS-INCD-TAB-COUNT > ZERO
010110        PERFORM 920-WRITE-INCIDENT-FILE THRU 920-EXIT
010120           VARYING INCD-IDX FROM 1 BY 1 UNTIL
010130           INCD-IDX > WS-INCD-TAB-COUNT.
010140     IF CFG-TAB-COUNT > ZERO
010150        PERFORM 930-COUNT-FINAL-STATE THRU 930-EXIT
010160           VARYING CFG-IDX FROM 1 BY 1 UNTIL
010170           CFG-IDX > CFG-TAB-COUNT.
010180     PERFORM 940-WRITE-TOTALS THRU 940-EXIT.
010190     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010200     DISPLAY "** OBSERVATIONS READ **".
010210     DISPLAY WS-OBS-READ.
010220     DISPLAY "** OBSERVATIONS VALID **".
010230     DISPLAY WS-OBS-VALID.
010240     DISPLAY "** OBSERVATIONS REJECTED **".
010250     DISPLAY WS-OBS-REJECTED.
010260     DISPLAY "** CONFIG RECORDS REJECTED **".
010270     DISPLAY WS-CFG-REJECTED.
010280     DISPLAY "** INCIDENTS OPENED **".
010290     DISPLAY WS-INCD-OPENED.
010300     DISPLAY "******** NORMAL END OF JOB STRMEDIT ********".
010310 999-EXIT.
010320     EXIT.
010330
010340 1000-ABEND-RTN.
010350     WRITE SYSOUT-REC FROM ABEND-REC.
010360     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
010370     DISPLAY "*** ABNORMAL END OF JOB - STRMEDIT ***" UPON CONSOLE.
010380     DIVIDE ZERO-VAL INTO ONE-VAL.
