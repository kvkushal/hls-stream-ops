000100******************************************************************
000200* OBSVREC - STREAM POLL-CYCLE OBSERVATION RECORD                 *
000300*           ONE PER STREAM PER POLL CYCLE - FILE OBSERVE         *
000400*           120 BYTES, FIXED, SORTED BY OBS-STREAM-ID/OBS-SEQ    *
000500******************************************************************
000600 01  OBSV-REC.
000700     05  OBS-STREAM-ID                PIC X(08).
000800     05  OBS-SEQ                      PIC 9(06).
000900     05  OBS-TIMESTAMP                PIC X(19).
001000     05  OBS-MANIFEST-OK              PIC X(01).
001100         88  OBS-MANIFEST-GOOD        VALUE "Y".
001200         88  OBS-MANIFEST-BAD         VALUE "N".
001300         88  OBS-MANIFEST-OK-VALID    VALUES ARE "Y", "N".
001400     05  OBS-MANIFEST-AGE             PIC 9(05).
001500     05  OBS-SEG-TOTAL                PIC 9(03).
001600     05  OBS-SEG-FAILED               PIC 9(03).
001700     05  OBS-TTFB-AVG                 PIC 9(05)V9.
001800     05  OBS-DL-AVG                   PIC 9(05)V9.
001900     05  OBS-SEG-DUR                  PIC 9(03)V9.
002000     05  OBS-HTTP-STATUS              PIC 9(03).
002100     05  FILLER                       PIC X(56).
