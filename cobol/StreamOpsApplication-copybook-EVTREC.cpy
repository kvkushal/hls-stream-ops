000100******************************************************************
000200* EVTREC  - INCIDENT TIMELINE EVENT - APPENDED PER STATE CHANGE   *
000300*           FILE TIMELINE, 100 BYTES, INCIDENT/EVENT ORDER        *
000400******************************************************************
000500 01  EVT-REC.
000600     05  EVT-INCIDENT-ID              PIC 9(06).
000700     05  EVT-SEQ                      PIC 9(04).
000800     05  EVT-TIMESTAMP                PIC X(19).
000900     05  EVT-TYPE                     PIC X(12).
001000         88  EVT-TYPE-OPENED          VALUE "OPENED".
001100         88  EVT-TYPE-DEGRADED        VALUE "DEGRADED".
001200         88  EVT-TYPE-ESCALATED       VALUE "ESCALATED".
001300         88  EVT-TYPE-IMPROVED        VALUE "IMPROVED".
001400         88  EVT-TYPE-ACK             VALUE "ACK".
001500         88  EVT-TYPE-RESOLVED        VALUE "RESOLVED".
001600     05  EVT-STATE                    PIC X(06).
001700     05  EVT-REASON                   PIC X(40).
001800     05  FILLER                       PIC X(13).
