000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HLTHEVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED FROM STRMEDIT FOR EVERY VALID OBSERVATION.
001300*          DERIVES THE GREEN/YELLOW/RED HEALTH STATE FOR ONE
001400*          STREAM POLL CYCLE, UP TO THREE REASON TEXTS, AND THE
001500*          SINGLE ROOT CAUSE/CONFIDENCE TIED TO THE HIGHEST
001600*          PRIORITY RULE THAT FIRED.  PURE CALCULATION - NO
001700*          FILES, NO STATE CARRIED BETWEEN CALLS.
001800*
001900*          RULE PRIORITY (HIGH TO LOW): R1 R2 R3 Y1 Y2 Y3 Y4
002000*          FIRST RED RULE THAT FIRES WINS THE STATE, ELSE FIRST
002100*          YELLOW RULE, ELSE GREEN.  EVERY RULE THAT FIRES GETS
002200*          A REASON TEXT, CAPPED AT THREE ON THE REPORT.
002300*
002400*          THIS MODULE DOES NOT KNOW THE STREAM ID, THE OBSERVATION
002500*          TIMESTAMP, OR ANYTHING ELSE THAT IDENTIFIES WHO IS ASKING.
002600*          STRMEDIT OWNS ALL OF THAT.  ALL HLTHEVAL SEES IS THE
002700*          SEVEN INPUT FIELDS BELOW AND IT HANDS BACK EXACTLY ONE
002800*          ANSWER PER CALL - NO COUNTERS, NO WORKING-STORAGE VALUE
002900*          SURVIVES FROM ONE CALL TO THE NEXT, WHICH IS WHY
003000*          000-HOUSEKEEPING RESETS EVERY SWITCH AND RESULT FIELD
003100*          ON EVERY SINGLE CALL BEFORE ANY RULE IS TESTED.
003200******************************************************************
003300*CHANGE LOG.
003400*   03/14/94  JS   0000  INITIAL VERSION - THREE RED, FOUR YELLOW  JS031494
003500*                        RULES PER THE OPS CENTER THRESHOLD SPEC  JS031494
003600*   09/08/94  JS   0041  CORRECTED Y2 TO SKIP WHEN R2 FIRED -      JS090894
003700*                        WAS DOUBLE-REPORTING STALE MANIFESTS     JS090894
003800*   11/30/95  TGD  0077  ROUNDED THE FAILURE RATIO TO 1 DECIMAL   TGD113095
003900*                        PER OPS-CTR REQUEST - WAS TRUNCATING     TGD113095
004000*   06/02/97  MM   0104  ADDED ORIGIN-ERROR CAUSE FOR 4XX STATUS  MM060297
004100*                        CODES - PREVIOUSLY ALL R1 WAS ORIGIN-DOWNMM060297
004200*   02/19/99  AK   0139  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   AK021999
004300*                        THIS PROGRAM, TIMESTAMPS ARE PASS-THRU  AK021999
004400*   08/11/01  PLM  0162  TIGHTENED Y4 COMPARE TO 1 DECIMAL PER    PLM081101
004500*                        OPS-CTR TICKET 4417 - ROUNDING DRIFT     PLM081101
004600*   05/27/04  RFK  0188  NO FUNCTIONAL CHANGE - RECOMPILED UNDER  RFK052704
004700*                        NEW COMPILER RELEASE                    RFK052704
004800*   10/13/06  RFK  0201  FIXED PARA LABEL ON R1 CAUSE ROUTINE -   RFK101306
004900*                        PERFORM WAS CALLING 410, PARA WAS 400.   RFK101306
005000*                        ADDED WHOLE/TENTH DISPLAY VIEWS OF THE   RFK101306
005100*                        AGE AND FAILURE RATIO THRESHOLDS FOR     RFK101306
005200*                        OPS-CTR DUMP REQUESTS - TICKET 4502      RFK101306
005300*   08/02/06  RFK  0205  EXPANDED FIELD-LEVEL AND PARAGRAPH       RFK080206
005400*                        COMMENTARY THROUGHOUT PER THE SHOP'S     RFK080206
005500*                        DOCUMENTATION STANDARD - NO LOGIC        RFK080206
005600*                        CHANGED, COMMENT CARDS ONLY               RFK080206
005650*   03/01/07  RFK  0211  ADDED 380-ADD-REASON-GREEN - OPS-CTR       RFK030107
005660*                        NOTICED BLANK EVT-REASON ON RESOLVED       RFK030107
005670*                        TIMELINE EVENTS, TRACED TO NO REASON       RFK030107
005680*                        TEXT EVER BEING SET FOR A GREEN CYCLE -    RFK030107
005690*                        TICKET 4561                                RFK030107
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 INPUT-OUTPUT SECTION.
006300*    NO FILE-CONTROL ENTRIES - THIS PROGRAM NEVER OPENS A FILE.     RFK080206
006400*    IT IS A PURE CALCULATION SUBPROGRAM, CALLED BY STRMEDIT ONE    RFK080206
006500*    OBSERVATION AT A TIME, SO THERE IS NOTHING FOR THE ENVIRONMENTRFK080206
006600*    DIVISION TO DESCRIBE BEYOND THE COMPUTER NAMES ABOVE.          RFK080206
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000*    EMPTY ON PURPOSE - SEE THE REMARKS PARAGRAPH ABOVE.            RFK080206
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400* SCRATCH FIELDS USED ONLY WHILE A RULE IS BEING EVALUATED.  NONE  *
007500* OF THESE SURVIVE PAST THE CALL THAT SET THEM - THEY ARE RELOADED*
007600* FRESH EVERY TIME 100-EVAL-RED-RULES OR 200-EVAL-YELLOW-RULES     *
007700* RUNS.  THE THREE REDEFINES GIVE OPS-CTR DUMP UTILITIES A WHOLE/  *
007800* TENTH VIEW OF EACH COMP-3 THRESHOLD WITHOUT HAVING TO UNSTRING   *
007900* THE PACKED FIELD THEMSELVES - TICKET 4502.                      *
008000******************************************************************
008100 01  MISC-CALC-FIELDS.
008200*    WS-FAIL-RATIO HOLDS THE SEGMENT-FAILURE PERCENTAGE TO ONE      RFK080206
008300*    DECIMAL, ROUNDED HALF-UP, COMPUTED FRESH FOR EACH CALL BY      RFK080206
008400*    100-EVAL-RED-RULES AND REUSED BY 200-EVAL-YELLOW-RULES.        RFK080206
008500     05  WS-FAIL-RATIO                PIC 9(3)V9 COMP-3.
008600*    WHOLE/TENTH BREAKOUT OF THE RATIO ABOVE - TICKET 4502.         RFK101306
008700     05  WS-FAIL-RATIO-X REDEFINES WS-FAIL-RATIO.
008800         10  WS-FAIL-RATIO-WHOLE      PIC 9(03).
008900         10  WS-FAIL-RATIO-TENTH      PIC 9(01).
009000*    R2'S MANIFEST-AGE THRESHOLD, ROUNDED HALF-UP TO A WHOLE        RFK080206
009100*    SECOND (3 TIMES SEG-DUR) - SEE 100-EVAL-RED-RULES.             RFK080206
009200     05  WS-AGE-THRESH-RED            PIC 9(5) COMP.
009300*    Y2'S MANIFEST-AGE THRESHOLD, 1.5 TIMES SEG-DUR, KEPT TO ONE    RFK080206
009400*    DECIMAL - SEE 200-EVAL-YELLOW-RULES.                          RFK080206
009500     05  WS-AGE-THRESH-YEL            PIC 9(6)V9 COMP-3.
009600*    WHOLE/TENTH BREAKOUT OF THE THRESHOLD ABOVE - TICKET 4502.     RFK101306
009700     05  WS-AGE-THRESH-YEL-X REDEFINES WS-AGE-THRESH-YEL.
009800         10  WS-AGE-THRESH-YEL-WHOLE  PIC 9(06).
009900         10  WS-AGE-THRESH-YEL-TENTH  PIC 9(01).
010000*    Y4'S DOWNLOAD-SPEED THRESHOLD, 80 PERCENT OF REAL TIME FOR     RFK080206
010100*    THE SEGMENT, IN MILLISECONDS, KEPT TO ONE DECIMAL.             RFK080206
010200     05  WS-DL-THRESH                 PIC 9(7)V9 COMP-3.
010300*    WHOLE/TENTH BREAKOUT OF THE THRESHOLD ABOVE - TICKET 4502.     RFK101306
010400     05  WS-DL-THRESH-X REDEFINES WS-DL-THRESH.
010500         10  WS-DL-THRESH-WHOLE       PIC 9(07).
010600         10  WS-DL-THRESH-TENTH       PIC 9(01).
010700*    HE-SEG-DUR CARRIED TO A PACKED WORKING FIELD SO IT CAN BE      RFK080206
010800*    MULTIPLIED OUT IN 200-EVAL-YELLOW-RULES WITHOUT DISTURBING     RFK080206
010900*    THE LINKAGE COPY OF THE INPUT FIELD ITSELF.                   RFK080206
011000     05  WS-SEG-DUR-MS                PIC 9(6)V9 COMP-3.
011100     05  FILLER                       PIC X(05).
011200
011300******************************************************************
011400* ONE SWITCH PER RULE - SET "Y" THE INSTANT A RULE FIRES AND NEVER *
011500* TESTED DIRECTLY AGAIN EXCEPT THROUGH ITS 88-LEVEL CONDITION NAME.*
011600* 300-SET-RESULT AND THE SEVEN 3nn-ADD-REASON PARAGRAPHS ARE THE   *
011700* ONLY PLACES THAT READ THESE AFTER THEY ARE SET.                 *
011800******************************************************************
011900 01  RULE-FIRED-SWITCHES.
012000*    R1 - MANIFEST FETCH FAILED OUTRIGHT.                          RFK080206
012100     05  R1-FIRED-SW                  PIC X(01) VALUE "N".
012200         88 R1-FIRED VALUE "Y".
012300*    R2 - MANIFEST FETCH TOOK TOO LONG (STALLED).                  RFK080206
012400     05  R2-FIRED-SW                  PIC X(01) VALUE "N".
012500         88 R2-FIRED VALUE "Y".
012600*    R3 - SEGMENT FAILURE RATIO AT OR ABOVE THE CRITICAL LINE.      RFK080206
012700     05  R3-FIRED-SW                  PIC X(01) VALUE "N".
012800         88 R3-FIRED VALUE "Y".
012900*    Y1 - SOME SEGMENT FAILURES, BELOW THE CRITICAL LINE.           RFK080206
013000     05  Y1-FIRED-SW                  PIC X(01) VALUE "N".
013100         88 Y1-FIRED VALUE "Y".
013200*    Y2 - MANIFEST FETCH RUNNING LATE BUT NOT YET STALLED.          RFK080206
013300     05  Y2-FIRED-SW                  PIC X(01) VALUE "N".
013400         88 Y2-FIRED VALUE "Y".
013500*    Y3 - TIME-TO-FIRST-BYTE RUNNING HIGH.                          RFK080206
013600     05  Y3-FIRED-SW                  PIC X(01) VALUE "N".
013700         88 Y3-FIRED VALUE "Y".
013800*    Y4 - DOWNLOAD SPEED BELOW REAL-TIME PACE.                      RFK080206
013900     05  Y4-FIRED-SW                  PIC X(01) VALUE "N".
014000         88 Y4-FIRED VALUE "Y".
014100     05  FILLER                       PIC X(02).
014200
014300 LINKAGE SECTION.
014400******************************************************************
014500* ONE CALL, ONE OBSERVATION - STRMEDIT BUILDS THIS GROUP FRESH OUT *
014600* OF THE CURRENT OBSV-REC FIELDS BEFORE EVERY CALL 'HLTHEVAL'.     *
014700******************************************************************
014800 01  HLTH-EVAL-REQUEST.
014900*    "Y"/"N" - DID THE MANIFEST FETCH SUCCEED THIS CYCLE.           RFK080206
015000     05  HE-MANIFEST-OK               PIC X(01).
015100*    SECONDS SINCE THE MANIFEST WAS LAST REFRESHED.                 RFK080206
015200     05  HE-MANIFEST-AGE              PIC 9(05).
015300*    SEGMENTS IN THE CURRENT MANIFEST WINDOW.                       RFK080206
015400     05  HE-SEG-TOTAL                 PIC 9(03).
015500*    OF THOSE, HOW MANY FAILED TO DOWNLOAD.                         RFK080206
015600     05  HE-SEG-FAILED                PIC 9(03).
015700*    AVERAGE TIME-TO-FIRST-BYTE ACROSS THE SEGMENTS, MS.            RFK080206
015800     05  HE-TTFB-AVG                  PIC 9(05)V9.
015900*    AVERAGE SEGMENT DOWNLOAD SPEED, MS PER SEGMENT-SECOND.         RFK080206
016000     05  HE-DL-AVG                    PIC 9(05)V9.
016100*    TARGET SEGMENT DURATION - THE "REAL TIME" YARDSTICK FOR Y4     RFK080206
016200*    AND THE BASIS FOR THE R2/Y2 AGE THRESHOLDS.                    RFK080206
016300     05  HE-SEG-DUR                   PIC 9(03)V9.
016400*    LAST HTTP STATUS SEEN ON THE MANIFEST FETCH - DRIVES THE       RFK080206
016500*    ORIGIN-DOWN VS ORIGIN-ERROR SPLIT IN 410-SET-CAUSE-R1.         RFK080206
016600     05  HE-HTTP-STATUS               PIC 9(03).
016700     05  FILLER                       PIC X(05).
016800
016900******************************************************************
017000* WHAT COMES BACK - 300-SET-RESULT AND ITS HELPER PARAGRAPHS ARE   *
017100* THE ONLY CODE IN THIS PROGRAM THAT WRITES TO THESE FIELDS.       *
017200******************************************************************
017300 01  HLTH-EVAL-RESULT.
017400*    "GREEN", "YELLOW", OR "RED" - THE STATE FOR THIS CYCLE.        RFK080206
017500     05  HE-STATE                     PIC X(06).
017600*    HOW MANY OF HE-REASON-1/2/3 BELOW ARE ACTUALLY IN USE.         RFK080206
017700     05  HE-REASON-COUNT              PIC 9(01).
017800     05  HE-REASON-1                  PIC X(40).
017900     05  HE-REASON-2                  PIC X(40).
018000     05  HE-REASON-3                  PIC X(40).
018100*    BEST GUESS AT WHAT IS WRONG, TIED TO THE HIGHEST-PRIORITY      RFK080206
018200*    RULE THAT FIRED - SEE 300-SET-RESULT.                         RFK080206
018300     05  HE-ROOT-CAUSE                PIC X(20).
018400*    H/M/L - HOW MUCH WEIGHT OPS-CTR SHOULD PUT ON THE ROOT CAUSE.  RFK080206
018500     05  HE-CONFIDENCE                PIC X(01).
018600     05  FILLER                       PIC X(05).
018700
018800 PROCEDURE DIVISION USING HLTH-EVAL-REQUEST, HLTH-EVAL-RESULT.
018900******************************************************************
019000* 000-HOUSEKEEPING - RESETS EVERY SWITCH AND OUTPUT FIELD TO ITS   *
019100* STARTING VALUE.  THIS PARAGRAPH IS WHY THE PROGRAM CAN BE CALLED*
019200* REPEATEDLY WITHOUT EVER PASSING A STALE ANSWER FROM A PRIOR     *
019300* OBSERVATION BACK TO STRMEDIT - NOTHING IN WORKING-STORAGE IS     *
019400* TRUSTED TO STILL BE "N" OR SPACES JUST BECAUSE IT WAS LAST TIME. *
019500******************************************************************
019600 000-HOUSEKEEPING.
019700     MOVE "N" TO R1-FIRED-SW, R2-FIRED-SW, R3-FIRED-SW,
019800                 Y1-FIRED-SW, Y2-FIRED-SW, Y3-FIRED-SW,
019900                 Y4-FIRED-SW.
020000     MOVE SPACES TO HE-STATE, HE-ROOT-CAUSE,
020100                 HE-REASON-1, HE-REASON-2, HE-REASON-3.
020200     MOVE ZERO TO HE-REASON-COUNT.
020300*    WORKING COPY OF THE TARGET SEGMENT DURATION - NEEDED BELOW     RFK080206
020400*    IN PACKED FORM FOR THE Y4 MULTIPLY.                           RFK080206
020500     MOVE HE-SEG-DUR TO WS-SEG-DUR-MS.
020600
020700******************************************************************
020800* 100-EVAL-RED-RULES - THE THREE CONDITIONS SEVERE ENOUGH TO TURN *
020900* A STREAM RED BY THEMSELVES.  ALL THREE ARE TESTED EVERY CALL -  *
021000* THERE IS NO SHORT-CIRCUIT HERE, ONLY IN 300-SET-RESULT WHEN IT   *
021100* DECIDES WHICH ONE WINS THE CAUSE/CONFIDENCE.                    *
021200******************************************************************
021300 100-EVAL-RED-RULES.
021400*    R1 - MANIFEST FETCH FAILED OUTRIGHT THIS CYCLE.  NO THRESHOLD,
021500*    NO ARITHMETIC - A STRAIGHT FLAG CHECK.
021600     IF HE-MANIFEST-OK = "N"
021700        SET R1-FIRED TO TRUE.
021800
021900*    R2 - MANIFEST STALLED - THRESHOLD IS 3 TIMES SEG-DUR, SECONDS,
022000*    ROUNDED HALF-UP TO A WHOLE SECOND.  A MANIFEST AGE PAST THREE
022100*    FULL SEGMENT CYCLES MEANS THE ENCODER HAS STOPPED PUBLISHING.
022200     COMPUTE WS-AGE-THRESH-RED ROUNDED = HE-SEG-DUR * 3.
022300     IF HE-MANIFEST-AGE > WS-AGE-THRESH-RED
022400        SET R2-FIRED TO TRUE.
022500
022600*    R3 - SEGMENT FAILURES CRITICAL - RATIO >= 50%, 1 DECIMAL,
022700*    ROUNDED HALF-UP.  RULE DOES NOT FIRE WHEN SEG-TOTAL IS ZERO -
022800*    A MANIFEST WITH NO SEGMENTS LISTED HAS NOTHING TO FAIL AND
022900*    IS NOT, BY ITSELF, A SIGN OF TROUBLE FOR THIS RULE.
023000     IF HE-SEG-TOTAL > ZERO
023100        COMPUTE WS-FAIL-RATIO ROUNDED =
023200            HE-SEG-FAILED * 100 / HE-SEG-TOTAL
023300        IF WS-FAIL-RATIO >= 50.0
023400           SET R3-FIRED TO TRUE.
023500
023600******************************************************************
023700* 200-EVAL-YELLOW-RULES - THE FOUR LESSER-SEVERITY CONDITIONS.     *
023800* Y1 AND Y2 ARE DELIBERATELY SUPPRESSED WHEN THE CORRESPONDING RED*
023900* RULE ALREADY FIRED SO THE SAME UNDERLYING PROBLEM DOES NOT SHOW *
024000* UP AS BOTH A RED CAUSE AND A YELLOW REASON ON THE SAME LINE.     *
024100******************************************************************
024200 200-EVAL-YELLOW-RULES.
024300*    Y1 - SEGMENT FAILURES - RATIO GREATER THAN ZERO, LESS THAN 50%.
024400*    SKIPPED WHEN R3 ALREADY FIRED (SAME RATIO, ALREADY AT RED).
024500     IF HE-SEG-TOTAL > ZERO AND NOT R3-FIRED
024600        IF WS-FAIL-RATIO > 0.0 AND WS-FAIL-RATIO < 50.0
024700           SET Y1-FIRED TO TRUE.
024800
024900*    Y2 - MANIFEST LAGGING - THRESHOLD 1.5 TIMES SEG-DUR, PRODUCT  JS090894
025000*    TO 1 DECIMAL, COMPARED EXACTLY.  SKIPPED WHEN R2 ALREADY FIREDJS090894
025100*    SEE THE 09/08/94 CHANGE LOG ENTRY - BEFORE THAT FIX THIS RULE
025200*    WAS FIRING ALONGSIDE R2 FOR THE SAME STALE MANIFEST.
025300     IF NOT R2-FIRED
025400        COMPUTE WS-AGE-THRESH-YEL ROUNDED = HE-SEG-DUR * 1.5
025500        IF HE-MANIFEST-AGE > WS-AGE-THRESH-YEL
025600           SET Y2-FIRED TO TRUE.
025700
025800*    Y3 - HIGH LATENCY - AVERAGE TTFB OVER 1000.0 MS.  NOT SUPPRESS-
025900*    ED BY ANY RED RULE - A SLOW ORIGIN CAN COEXIST WITH A HEALTHY
026000*    MANIFEST AND A LOW FAILURE RATIO.
026100     IF HE-TTFB-AVG > 1000.0
026200        SET Y3-FIRED TO TRUE.
026300
026400*    Y4 - SLOW DOWNLOADS - DOWNLOADING SLOWER THAN 80% OF REAL     PLM081101
026500*    TIME, PRODUCT ROUNDED TO 1 DECIMAL.  SEE 08/11/01 LOG ENTRY - PLM081101
026600*    THE COMPARE USED TO BE AGAINST AN UNROUNDED INTERMEDIATE AND
026700*    DRIFTED BY A TENTH OF A MILLISECOND ON SOME STREAMS.
026800     COMPUTE WS-DL-THRESH ROUNDED = WS-SEG-DUR-MS * 1000 * 0.8.
026900     IF HE-DL-AVG > WS-DL-THRESH
027000        SET Y4-FIRED TO TRUE.
027100
027200******************************************************************
027300* 300-SET-RESULT - COLLAPSES THE SEVEN SWITCHES INTO THE SINGLE   *
027400* STATE, THEN BUILDS THE REASON LIST (IN FIXED R1/R2/R3/Y1/Y2/Y3/  *
027500* Y4 ORDER, REGARDLESS OF WHICH ONE WILL SUPPLY THE ROOT CAUSE)    *
027600* AND FINALLY PICKS THE ROOT CAUSE/CONFIDENCE FROM WHICHEVER RULE  *
027700* SITS HIGHEST IN THE PRIORITY LIST.  THE GOBACK AT THE BOTTOM OF  *
027800* THIS PARAGRAPH IS THE ONLY RETURN POINT IN THE PROGRAM.          *
027900******************************************************************
028000 300-SET-RESULT.
028100*    STATE FOLLOWS THE SAME R-BEFORE-Y PRIORITY AS THE ROOT CAUSE
028200*    BELOW - ANY RED RULE OUTRANKS EVERY YELLOW RULE FOR STATE.
028300     IF R1-FIRED OR R2-FIRED OR R3-FIRED
028400        MOVE "RED" TO HE-STATE
028500     ELSE
028600        IF Y1-FIRED OR Y2-FIRED OR Y3-FIRED OR Y4-FIRED
028700           MOVE "YELLOW" TO HE-STATE
028800        ELSE
028900           MOVE "GREEN" TO HE-STATE.
029000
029100*    REASON LIST IS BUILT IN FIXED RULE ORDER, NOT PRIORITY ORDER -
029200*    A STREAM CAN SHOW A YELLOW REASON EVEN WHILE RED, AS LONG AS A
029300*    SLOT IS STILL OPEN (CAP OF THREE, ENFORCED INSIDE EACH 3nn
029400*    PARAGRAPH BELOW).
029500     PERFORM 310-ADD-REASON-R1 THRU 310-EXIT.
029600     PERFORM 320-ADD-REASON-R2 THRU 320-EXIT.
029700     PERFORM 330-ADD-REASON-R3 THRU 330-EXIT.
029800     PERFORM 340-ADD-REASON-Y1 THRU 340-EXIT.
029900     PERFORM 350-ADD-REASON-Y2 THRU 350-EXIT.
030000     PERFORM 360-ADD-REASON-Y3 THRU 360-EXIT.
030100     PERFORM 370-ADD-REASON-Y4 THRU 370-EXIT.
030110     PERFORM 380-ADD-REASON-GREEN THRU 380-EXIT.
030200
030300*    ROOT CAUSE/CONFIDENCE COME FROM THE SINGLE HIGHEST-PRIORITY
030400*    RULE THAT FIRED - R1'S CAUSE NEEDS ITS OWN SUB-PARAGRAPH
030500*    BECAUSE IT FURTHER SPLITS ON THE HTTP STATUS (SEE 410 BELOW).
030600     IF R1-FIRED
030700        PERFORM 410-SET-CAUSE-R1 THRU 410-EXIT
030800     ELSE IF R2-FIRED
030900        MOVE "ENCODER-STALL"       TO HE-ROOT-CAUSE
031000        MOVE "H"                   TO HE-CONFIDENCE
031100     ELSE IF R3-FIRED
031200        MOVE "CDN-FAILURE"         TO HE-ROOT-CAUSE
031300        MOVE "M"                   TO HE-CONFIDENCE
031400     ELSE IF Y1-FIRED
031500        MOVE "CDN-DEGRADED"        TO HE-ROOT-CAUSE
031600        MOVE "M"                   TO HE-CONFIDENCE
031700     ELSE IF Y2-FIRED
031800        MOVE "ENCODER-SLOW"        TO HE-ROOT-CAUSE
031900        MOVE "L"                   TO HE-CONFIDENCE
032000     ELSE IF Y3-FIRED
032100        MOVE "NETWORK-CONGESTION"  TO HE-ROOT-CAUSE
032200        MOVE "L"                   TO HE-CONFIDENCE
032300     ELSE IF Y4-FIRED
032400        MOVE "NETWORK-CONGESTION"  TO HE-ROOT-CAUSE
032500        MOVE "M"                   TO HE-CONFIDENCE
032600     ELSE
032700        MOVE "NONE"                TO HE-ROOT-CAUSE
032800        MOVE "H"                   TO HE-CONFIDENCE.
032900
033000*    ONLY EXIT POINT - STRMEDIT GETS CONTROL BACK HERE EVERY TIME.
033100     GOBACK.
033200
033300******************************************************************
033400* 310-ADD-REASON-R1 THRU 380-ADD-REASON-GREEN - EIGHT IDENTICALLY  *
033500* SHAPED PARAGRAPHS, ONE PER RULE PLUS THE GREEN DEFAULT, EACH     *
033600* GUARDED BY ITS OWN 88-LEVEL (OR, FOR 380, BY ALL SEVEN OF THEM   *
033700* BEING OFF) AND BY THE THREE-REASON CAP.  KEPT AS SEPARATE        *
033800* PARAGRAPHS RATHER THAN ONE TABLE-DRIVEN ROUTINE SO EACH RULE'S   *
033900* REASON TEXT CAN BE CHANGED INDEPENDENTLY WITHOUT TOUCHING A      *
033950* SHARED TABLE EVERY OTHER RULE ALSO RELIES ON.                   *
034000******************************************************************
034100 310-ADD-REASON-R1.
034200*    SKIP IF R1 DID NOT FIRE, OR THE REPORT'S THREE REASON SLOTS
034300*    ARE ALREADY FULL FROM RULES EARLIER IN THE FIXED ORDER ABOVE.
034400     IF NOT R1-FIRED OR HE-REASON-COUNT = 3
034500        GO TO 310-EXIT.
034600     ADD +1 TO HE-REASON-COUNT.
034700     IF HE-REASON-COUNT = 1
034800        MOVE "MANIFEST FETCH FAILED" TO HE-REASON-1
034900     ELSE IF HE-REASON-COUNT = 2
035000        MOVE "MANIFEST FETCH FAILED" TO HE-REASON-2
035100     ELSE
035200        MOVE "MANIFEST FETCH FAILED" TO HE-REASON-3.
035300 310-EXIT.
035400     EXIT.
035500
035600 320-ADD-REASON-R2.
035700*    SAME GUARD PATTERN AS 310 ABOVE, FOR THE R2 STALLED-MANIFEST
035800*    REASON TEXT.
035900     IF NOT R2-FIRED OR HE-REASON-COUNT = 3
036000        GO TO 320-EXIT.
036100     ADD +1 TO HE-REASON-COUNT.
036200     IF HE-REASON-COUNT = 1
036300        MOVE "MANIFEST STALLED" TO HE-REASON-1
036400     ELSE IF HE-REASON-COUNT = 2
036500        MOVE "MANIFEST STALLED" TO HE-REASON-2
036600     ELSE
036700        MOVE "MANIFEST STALLED" TO HE-REASON-3.
036800 320-EXIT.
036900     EXIT.
037000
037100 330-ADD-REASON-R3.
037200*    SAME GUARD PATTERN, FOR THE R3 CRITICAL SEGMENT-FAILURE
037300*    REASON TEXT.
037400     IF NOT R3-FIRED OR HE-REASON-COUNT = 3
037500        GO TO 330-EXIT.
037600     ADD +1 TO HE-REASON-COUNT.
037700     IF HE-REASON-COUNT = 1
037800        MOVE "SEGMENT FAILURES CRITICAL" TO HE-REASON-1
037900     ELSE IF HE-REASON-COUNT = 2
038000        MOVE "SEGMENT FAILURES CRITICAL" TO HE-REASON-2
038100     ELSE
038200        MOVE "SEGMENT FAILURES CRITICAL" TO HE-REASON-3.
038300 330-EXIT.
038400     EXIT.
038500
038600 340-ADD-REASON-Y1.
038700*    SAME GUARD PATTERN, FOR THE Y1 NON-CRITICAL SEGMENT-FAILURE
038800*    REASON TEXT.
038900     IF NOT Y1-FIRED OR HE-REASON-COUNT = 3
039000        GO TO 340-EXIT.
039100     ADD +1 TO HE-REASON-COUNT.
039200     IF HE-REASON-COUNT = 1
039300        MOVE "SEGMENT FAILURES" TO HE-REASON-1
039400     ELSE IF HE-REASON-COUNT = 2
039500        MOVE "SEGMENT FAILURES" TO HE-REASON-2
039600     ELSE
039700        MOVE "SEGMENT FAILURES" TO HE-REASON-3.
039800 340-EXIT.
039900     EXIT.
040000
040100 350-ADD-REASON-Y2.
040200*    SAME GUARD PATTERN, FOR THE Y2 LAGGING-MANIFEST REASON TEXT.
040300     IF NOT Y2-FIRED OR HE-REASON-COUNT = 3
040400        GO TO 350-EXIT.
040500     ADD +1 TO HE-REASON-COUNT.
040600     IF HE-REASON-COUNT = 1
040700        MOVE "MANIFEST LAGGING" TO HE-REASON-1
040800     ELSE IF HE-REASON-COUNT = 2
040900        MOVE "MANIFEST LAGGING" TO HE-REASON-2
041000     ELSE
041100        MOVE "MANIFEST LAGGING" TO HE-REASON-3.
041200 350-EXIT.
041300     EXIT.
041400
041500 360-ADD-REASON-Y3.
041600*    SAME GUARD PATTERN, FOR THE Y3 HIGH-LATENCY REASON TEXT.
041700     IF NOT Y3-FIRED OR HE-REASON-COUNT = 3
041800        GO TO 360-EXIT.
041900     ADD +1 TO HE-REASON-COUNT.
042000     IF HE-REASON-COUNT = 1
042100        MOVE "HIGH LATENCY" TO HE-REASON-1
042200     ELSE IF HE-REASON-COUNT = 2
042300        MOVE "HIGH LATENCY" TO HE-REASON-2
042400     ELSE
042500        MOVE "HIGH LATENCY" TO HE-REASON-3.
042600 360-EXIT.
042700     EXIT.
042800
042900 370-ADD-REASON-Y4.
043000*    SAME GUARD PATTERN, FOR THE Y4 SLOW-DOWNLOAD REASON TEXT -
043100*    LAST IN FIXED ORDER, SO IT IS THE FIRST TO BE LEFT OFF THE
043200*    REPORT WHEN MULTIPLE RULES FIRE ON THE SAME CYCLE.
043300     IF NOT Y4-FIRED OR HE-REASON-COUNT = 3
043400        GO TO 370-EXIT.
043500     ADD +1 TO HE-REASON-COUNT.
043600     IF HE-REASON-COUNT = 1
043700        MOVE "SLOW DOWNLOADS" TO HE-REASON-1
043800     ELSE IF HE-REASON-COUNT = 2
043900        MOVE "SLOW DOWNLOADS" TO HE-REASON-2
044000     ELSE
044100        MOVE "SLOW DOWNLOADS" TO HE-REASON-3.
044200 370-EXIT.
044300     EXIT.
044310
044320*    380-ADD-REASON-GREEN - ONLY RULE-FIRED-SWITCH THAT IS NOT       RFK030107
044330*    TESTED ABOVE.  FIRES THE "HEALTHY" REASON TEXT WHEN NONE OF     RFK030107
044340*    R1-R3/Y1-Y4 SET - WITHOUT IT THE REASON FIELDS STAYED BLANK     RFK030107
044350*    ON A GREEN CYCLE AND THE RESOLVED TIMELINE EVENT STRMEDIT       RFK030107
044360*    WRITES OFF A GREEN OBSERVATION CARRIED A BLANK EVT-REASON.      RFK030107
044370 380-ADD-REASON-GREEN.
044380     IF R1-FIRED OR R2-FIRED OR R3-FIRED OR Y1-FIRED OR Y2-FIRED
044390        OR Y3-FIRED OR Y4-FIRED OR HE-REASON-COUNT = 3
044400        GO TO 380-EXIT.
044410     ADD +1 TO HE-REASON-COUNT.
044420     MOVE "HEALTHY" TO HE-REASON-1.
044430 380-EXIT.
044440     EXIT.
044450
044500******************************************************************
044600* 410-SET-CAUSE-R1 - ONLY REACHED WHEN R1 IS THE WINNING RULE.     *
044700* BROKEN OUT OF 300-SET-RESULT BECAUSE, UNLIKE EVERY OTHER RULE,   *
044800* R1'S ROOT CAUSE IS NOT A FIXED STRING - IT DEPENDS ON THE HTTP   *
044900* STATUS CODE THE MANIFEST FETCH CAME BACK WITH.  NOTE THE PARA    *
045000* LABEL WAS WRONG FOR OVER A DECADE (SEE THE 10/13/06 LOG ENTRY) - *
045100* THE PERFORM ABOVE ALWAYS SAID 410 BUT THE PARAGRAPH ITSELF WAS   *
045200* NUMBERED 400 UNTIL THAT FIX.                                    *
045300******************************************************************
045400 410-SET-CAUSE-R1.
045500*    R1 CONFIDENCE/CAUSE SPLITS ON THE HTTP STATUS - HIGH/ORIGIN-  MM060297
045600*    DOWN FOR 5XX OR NO RESPONSE, MEDIUM/ORIGIN-ERROR FOR 4XX,     MM060297
045700*    MEDIUM/ORIGIN-DOWN OTHERWISE                                 MM060297
045800*    A STATUS OF ZERO MEANS THE FETCH NEVER GOT AN HTTP RESPONSE AT
045900*    ALL (CONNECTION REFUSED, TIMED OUT, ETC) - TREATED THE SAME AS
046000*    A 5XX SINCE EITHER WAY THE ORIGIN NEVER ANSWERED.
046100     IF HE-HTTP-STATUS >= 500 OR HE-HTTP-STATUS = ZERO
046200        MOVE "ORIGIN-DOWN"  TO HE-ROOT-CAUSE
046300        MOVE "H"            TO HE-CONFIDENCE
046400     ELSE IF HE-HTTP-STATUS >= 400 AND HE-HTTP-STATUS <= 499
046500*       ORIGIN ANSWERED BUT REFUSED THE REQUEST - LESS CERTAIN
046600*       THAN A FLAT-OUT NON-RESPONSE, SO CONFIDENCE DROPS TO M.
046700        MOVE "ORIGIN-ERROR" TO HE-ROOT-CAUSE
046800        MOVE "M"            TO HE-CONFIDENCE
046900     ELSE
047000*       A 2XX/3XX STATUS WITH R1 STILL FIRED MEANS THE FETCH
047100*       SUCCEEDED AT THE HTTP LEVEL BUT HE-MANIFEST-OK WAS STILL
047200*       "N" (EMPTY OR MALFORMED BODY) - BEST GUESS IS STILL AN
047300*       ORIGIN PROBLEM, JUST LESS CERTAIN.
047400        MOVE "ORIGIN-DOWN"  TO HE-ROOT-CAUSE
047500        MOVE "M"            TO HE-CONFIDENCE.
047600 410-EXIT.
047700     EXIT.
