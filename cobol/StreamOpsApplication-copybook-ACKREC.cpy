000100******************************************************************
000200* ACKREC  - OPERATOR ACKNOWLEDGEMENT RECORD (OPTIONAL INPUT)      *
000300*           FILE ACKS, 40 BYTES, SORTED BY ACK-STREAM-ID/ACK-SEQ  *
000400******************************************************************
000500 01  ACK-REC.
000600     05  ACK-STREAM-ID                PIC X(08).
000700     05  ACK-SEQ                      PIC 9(06).
000800     05  FILLER                       PIC X(26).
