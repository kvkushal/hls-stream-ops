000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TSDIFF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED FROM STRMEDIT TO TURN A PAIR OF 19-BYTE
001300*          "YYYY-MM-DD HH:MM:SS" TIMESTAMPS INTO A WHOLE-SECOND
001400*          ELAPSED COUNT FOR THE INCIDENT DURATION FIGURE ON THE
001500*          FLEET REPORT.  CONVERTS EACH TIMESTAMP TO AN ABSOLUTE
001600*          DAY NUMBER PLUS SECONDS-OF-DAY, THEN SUBTRACTS.
001700*          A NEGATIVE RESULT (CLOCK SKEW ON THE FEED) IS FORCED
001800*          TO ZERO RATHER THAN PASSED BACK NEGATIVE.
001900*
002000*          THE ABSOLUTE-DAY METHOD IS THE SAME ONE THE OLD DTEVAL
002100*          COPYBOOK USED BACK WHEN THIS ARITHMETIC LIVED INLINE IN
002200*          EVERY PROGRAM THAT NEEDED A DATE DIFFERENCE: COUNT THE
002300*          DAYS FROM SOME FIXED POINT IN TIME UP TO EACH TIMESTAMP,
002400*          THEN THE DIFFERENCE IN DAYS TIMES 86400 PLUS THE
002500*          DIFFERENCE IN SECONDS-OF-DAY IS THE ELAPSED SECONDS.
002600*          IT AVOIDS EVER HAVING TO BORROW ACROSS A MONTH OR YEAR
002700*          BOUNDARY BY HAND.
002800******************************************************************
002900*CHANGE LOG.
003000*   03/14/94  JS   0000  INITIAL VERSION - LIFTED THE ABSOLUTE-    JS031494
003100*                        DAY ARITHMETIC OUT OF THE OLD DTEVAL      JS031494
003200*                        COPYBOOK AND MADE IT A CALLABLE UTILITY   JS031494
003300*   04/02/94  JS   0003  ADDED THE 400-YEAR LEAP RULE - WAS OFF    JS040294
003400*                        BY A DAY ACROSS THE CENTURY BOUNDARY      JS040294
003500*   02/19/99  AK   0139  Y2K REVIEW - FOUR-DIGIT YEAR CARRIED      AK021999
003600*                        THROUGHOUT, NO 2-DIGIT YEAR WINDOWING,    AK021999
003700*                        NO CHANGE REQUIRED                       AK021999
003800*   08/11/01  PLM  0163  CLAMPED NEGATIVE ELAPSED TO ZERO PER      PLM081101
003900*                        OPS-CTR TICKET 4419 - FEED CLOCK SKEW     PLM081101
004000*                        WAS PRODUCING NEGATIVE DURATIONS          PLM081101
004100*   05/27/04  RFK  0188  NO FUNCTIONAL CHANGE - RECOMPILED UNDER   RFK052704
004200*                        NEW COMPILER RELEASE                     RFK052704
004300*   08/02/06  RFK  0206  EXPANDED FIELD-LEVEL AND PARAGRAPH        RFK080206
004400*                        COMMENTARY THROUGHOUT PER THE SHOP'S      RFK080206
004500*                        DOCUMENTATION STANDARD - NO LOGIC         RFK080206
004600*                        CHANGED, COMMENT CARDS ONLY                RFK080206
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300*    NO FILE-CONTROL ENTRIES - TSDIFF IS A PURE CALCULATION        RFK080206
005400*    SUBPROGRAM, CALLED ONCE PER INCIDENT CLOSE-OUT, AND NEVER      RFK080206
005500*    OPENS A FILE OF ITS OWN.                                      RFK080206
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*    EMPTY ON PURPOSE - SEE THE REMARKS PARAGRAPH ABOVE.            RFK080206
006000
006100 WORKING-STORAGE SECTION.
006200******************************************************************
006300* CUMULATIVE DAYS BEFORE EACH MONTH, NON-LEAP YEAR - LOADED AS A  *
006400* LITERAL AND REDEFINED AS A TABLE, THE WAY THE OLD DTEVAL        *
006500* COPYBOOK DID IT.  CUM-DAYS(3), FOR EXAMPLE, IS THE NUMBER OF    *
006600* DAYS ELAPSED BEFORE MARCH 1ST IN A NON-LEAP YEAR (59) - THE     *
006700* EXTRA DAY FOR A LEAP YEAR IS ADDED SEPARATELY BY WS-MONTH-BONUS *
006800* IN 200/210-IS-LEAP-YEAR-xxx BELOW RATHER THAN BY CARRYING A     *
006900* SECOND 12-ENTRY TABLE FOR LEAP YEARS.                           *
007000******************************************************************
007100 01  CUM-DAYS-LITERAL.
007200*    JAN HAS NOTHING BEFORE IT.                                    RFK080206
007300     05  FILLER                       PIC 9(03) VALUE 000.
007400*    DAYS BEFORE FEB 1 (31 IN JAN).                                 RFK080206
007500     05  FILLER                       PIC 9(03) VALUE 031.
007600*    DAYS BEFORE MAR 1.                                             RFK080206
007700     05  FILLER                       PIC 9(03) VALUE 059.
007800*    DAYS BEFORE APR 1.                                             RFK080206
007900     05  FILLER                       PIC 9(03) VALUE 090.
008000*    DAYS BEFORE MAY 1.                                             RFK080206
008100     05  FILLER                       PIC 9(03) VALUE 120.
008200*    DAYS BEFORE JUN 1.                                             RFK080206
008300     05  FILLER                       PIC 9(03) VALUE 151.
008400*    DAYS BEFORE JUL 1.                                             RFK080206
008500     05  FILLER                       PIC 9(03) VALUE 181.
008600*    DAYS BEFORE AUG 1.                                             RFK080206
008700     05  FILLER                       PIC 9(03) VALUE 212.
008800*    DAYS BEFORE SEP 1.                                             RFK080206
008900     05  FILLER                       PIC 9(03) VALUE 243.
009000*    DAYS BEFORE OCT 1.                                             RFK080206
009100     05  FILLER                       PIC 9(03) VALUE 273.
009200*    DAYS BEFORE NOV 1.                                             RFK080206
009300     05  FILLER                       PIC 9(03) VALUE 304.
009400*    DAYS BEFORE DEC 1.                                             RFK080206
009500     05  FILLER                       PIC 9(03) VALUE 334.
009600 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERAL.
009700*    SUBSCRIPTED VIEW OF THE TWELVE VALUES ABOVE - CUM-DAYS(WS-
009800*    START-MM) AND CUM-DAYS(WS-END-MM) ARE THE ONLY TWO REFERENCES
009900*    IN THE WHOLE PROGRAM, BOTH IN 100/110-CALC-xxx-ABS-DAYS BELOW.
010000     05  CUM-DAYS                     PIC 9(03) OCCURS 12 TIMES.
010100
010200******************************************************************
010300* WS-START-TS-AREA / WS-END-TS-AREA HOLD THE TWO INPUT TIMESTAMPS *
010400* EXACTLY AS RECEIVED, THEN EACH IS REDEFINED INTO ITS SIX        *
010500* NUMERIC PIECES SO 100/110/200/210 CAN WORK WITH YEAR, MONTH,    *
010600* DAY, HOUR, MINUTE, AND SECOND AS SEPARATE NUMERIC FIELDS         *
010700* WITHOUT ANY UNSTRING OR REFERENCE MODIFICATION.                 *
010800******************************************************************
010900 01  WS-START-TS-AREA.
011000     05  WS-START-TS                  PIC X(19).
011100 01  WS-START-TS-PARTS REDEFINES WS-START-TS-AREA.
011200     05  WS-START-YYYY                PIC 9(04).
011300     05  FILLER                       PIC X(01).
011400     05  WS-START-MM                  PIC 9(02).
011500     05  FILLER                       PIC X(01).
011600     05  WS-START-DD                  PIC 9(02).
011700     05  FILLER                       PIC X(01).
011800     05  WS-START-HH                  PIC 9(02).
011900     05  FILLER                       PIC X(01).
012000     05  WS-START-MI                  PIC 9(02).
012100     05  FILLER                       PIC X(01).
012200     05  WS-START-SS                  PIC 9(02).
012300
012400 01  WS-END-TS-AREA.
012500     05  WS-END-TS                    PIC X(19).
012600 01  WS-END-TS-PARTS REDEFINES WS-END-TS-AREA.
012700     05  WS-END-YYYY                  PIC 9(04).
012800     05  FILLER                       PIC X(01).
012900     05  WS-END-MM                    PIC 9(02).
013000     05  FILLER                       PIC X(01).
013100     05  WS-END-DD                    PIC 9(02).
013200     05  FILLER                       PIC X(01).
013300     05  WS-END-HH                    PIC 9(02).
013400     05  FILLER                       PIC X(01).
013500     05  WS-END-MI                    PIC 9(02).
013600     05  FILLER                       PIC X(01).
013700     05  WS-END-SS                    PIC 9(02).
013800
013900******************************************************************
014000* SCRATCH ACCUMULATORS FOR THE ABSOLUTE-DAY AND TOTAL-SECONDS      *
014100* ARITHMETIC.  ALL COMP SO THE INTERMEDIATE MULTIPLIES IN          *
014200* 120-CALC-ELAPSED-SECONDS STAY BINARY RATHER THAN ZONED.         *
014300******************************************************************
014400 01  MISC-CALC-FIELDS.
014500*    LEAP DAYS ELAPSED SINCE YEAR 1 UP TO (BUT NOT INCLUDING) THE
014600*    YEAR BEING CONVERTED - SEE 100/110-CALC-xxx-ABS-DAYS.
014700     05  WS-LEAP-DAYS                  PIC S9(07) COMP.
014800*    +1 WHEN THE TIMESTAMP'S OWN YEAR IS A LEAP YEAR AND THE       RFK080206
014900*    MONTH IS MARCH OR LATER - SET BY 200/210-IS-LEAP-YEAR-xxx.    RFK080206
015000     05  WS-MONTH-BONUS                PIC S9(03) COMP.
015100*    ABSOLUTE DAY NUMBER OF THE START TIMESTAMP.                   RFK080206
015200     05  WS-START-ABS-DAYS             PIC S9(09) COMP.
015300*    ABSOLUTE DAY NUMBER OF THE END TIMESTAMP.                     RFK080206
015400     05  WS-END-ABS-DAYS               PIC S9(09) COMP.
015500*    START TIMESTAMP CONVERTED ALL THE WAY DOWN TO A SINGLE        RFK080206
015600*    ELAPSED-SECONDS-SINCE-DAY-ZERO FIGURE.                        RFK080206
015700     05  WS-START-TOT-SECS             PIC S9(11) COMP.
015800*    SAME CONVERSION FOR THE END TIMESTAMP.                        RFK080206
015900     05  WS-END-TOT-SECS                PIC S9(11) COMP.
016000*    END-TOTAL MINUS START-TOTAL - CAN GO NEGATIVE ON A SKEWED      RFK080206
016100*    FEED, WHICH IS WHY IT IS NOT MOVED STRAIGHT TO THE RESULT.     RFK080206
016200     05  WS-RAW-DIFF                    PIC S9(11) COMP.
016300     05  FILLER                         PIC X(04).
016400
016500******************************************************************
016600* WS-RAW-DIFF IS COMP (BINARY) AND CANNOT BE COMPARED DIRECTLY TO  *
016700* ZERO WITH A SIGN-SENSITIVE IF THE SAME WAY A ZONED FIELD CAN ON  *
016800* THIS COMPILER, SO THE RAW DIFFERENCE IS MOVED OUT TO A SEPARATE  *
016900* DISPLAY-FORMAT REDEFINITION BEFORE 120-CALC-ELAPSED-SECONDS       *
017000* TESTS ITS SIGN.                                                  *
017100******************************************************************
017200 01  WS-RAW-DIFF-AREA.
017300     05  WS-RAW-DIFF-WORK              PIC S9(11) COMP.
017400 01  WS-RAW-DIFF-DISPLAY REDEFINES WS-RAW-DIFF-AREA.
017500     05  WS-RAW-DIFF-DISP              PIC S9(11).
017600
017700******************************************************************
017800* DIVIDE QUOTIENT/REMAINDER WORK FIELDS FOR THE LEAP-YEAR TESTS -  *
017900* SHARED BY BOTH 200-IS-LEAP-YEAR-START AND 210-IS-LEAP-YEAR-END   *
018000* SINCE THE TWO NEVER RUN AT THE SAME TIME.                        *
018100******************************************************************
018200 01  WS-MOD-FIELDS.
018300     05  WS-MOD-QUOT                   PIC S9(07) COMP.
018400     05  WS-MOD-REM                    PIC S9(07) COMP.
018500     05  FILLER                        PIC X(04).
018600
018700 LINKAGE SECTION.
018800******************************************************************
018900* ONE CALL, ONE PAIR OF TIMESTAMPS - STRMEDIT CALLS THIS ONCE PER  *
019000* INCIDENT, AT THE POINT THE INCIDENT MOVES TO RESOLVED, WITH THE  *
019100* INCIDENT'S OPENED-AT AND RESOLVED-AT TIMESTAMPS.                 *
019200******************************************************************
019300 01  TSDIFF-REQUEST.
019400*    "YYYY-MM-DD HH:MM:SS" - THE EARLIER OF THE TWO TIMESTAMPS.     RFK080206
019500     05  TD-START-TS                  PIC X(19).
019600*    "YYYY-MM-DD HH:MM:SS" - THE LATER OF THE TWO TIMESTAMPS.       RFK080206
019700     05  TD-END-TS                    PIC X(19).
019800     05  FILLER                       PIC X(05).
019900
020000 01  TSDIFF-RESULT.
020100*    WHOLE SECONDS FROM TD-START-TS TO TD-END-TS, NEVER NEGATIVE.   RFK080206
020200     05  TD-DIFF-SECONDS              PIC 9(07).
020300     05  FILLER                       PIC X(05).
020400
020500 PROCEDURE DIVISION USING TSDIFF-REQUEST, TSDIFF-RESULT.
020600******************************************************************
020700* 000-HOUSEKEEPING - COPIES BOTH LINKAGE TIMESTAMPS INTO WORKING-  *
020800* STORAGE SO THE REDEFINED NUMERIC VIEWS (WS-START-TS-PARTS /      *
020900* WS-END-TS-PARTS) ARE AVAILABLE, AND ZEROES THE TWO ABSOLUTE-DAY  *
021000* ACCUMULATORS BEFORE EITHER IS COMPUTED.                          *
021100******************************************************************
021200 000-HOUSEKEEPING.
021300     MOVE TD-START-TS TO WS-START-TS.
021400     MOVE TD-END-TS   TO WS-END-TS.
021500     MOVE ZERO TO WS-START-ABS-DAYS, WS-END-ABS-DAYS.
021600
021700******************************************************************
021800* 100-CALC-START-ABS-DAYS - TURNS THE START TIMESTAMP'S YEAR/MONTH/*
021900* DAY INTO A SINGLE ABSOLUTE DAY NUMBER: 365 DAYS PER YEAR TIMES   *
022000* THE YEAR NUMBER, PLUS EVERY LEAP DAY SINCE YEAR 1, PLUS THE      *
022100* DAYS ELAPSED IN THE CURRENT YEAR BEFORE THE CURRENT MONTH (FROM  *
022200* THE TABLE), PLUS THE DAY-OF-MONTH ITSELF, PLUS ONE MORE IF THIS  *
022300* YEAR IS A LEAP YEAR AND THE MONTH IS MARCH OR LATER.             *
022400******************************************************************
022500 100-CALC-START-ABS-DAYS.
022600     PERFORM 200-IS-LEAP-YEAR-START THRU 200-EXIT.
022700*    LEAP DAYS SINCE YEAR 1 THROUGH THE END OF THE PRIOR YEAR -
022800*    ONE EVERY 4TH YEAR, MINUS ONE EVERY 100TH (NOT A LEAP YEAR
022900*    AFTER ALL), PLUS ONE BACK EVERY 400TH (LEAP AGAIN).  THIS IS
023000*    THE SAME GREGORIAN RULE ADDED BY THE 04/02/94 CHANGE LOG
023100*    ENTRY ABOVE.
023200     COMPUTE WS-LEAP-DAYS =
023300         ((WS-START-YYYY - 1) / 4)
023400         - ((WS-START-YYYY - 1) / 100)
023500         + ((WS-START-YYYY - 1) / 400).
023600*    PUTTING IT ALL TOGETHER FOR THE START TIMESTAMP.
023700     COMPUTE WS-START-ABS-DAYS =
023800         (WS-START-YYYY * 365) + WS-LEAP-DAYS
023900         + CUM-DAYS (WS-START-MM) + WS-START-DD + WS-MONTH-BONUS.
024000
024100******************************************************************
024200* 110-CALC-END-ABS-DAYS - SAME METHOD AS 100 ABOVE, FOR THE END    *
024300* TIMESTAMP.  KEPT AS ITS OWN PARAGRAPH RATHER THAN A SHARED       *
024400* ROUTINE BECAUSE THE FIELDS IT READS AND SETS (WS-END-xxx) ARE    *
024500* COMPLETELY SEPARATE FROM 100'S - THERE WAS NO SHARED WORK TO     *
024600* FACTOR OUT WHEN THIS WAS LIFTED OUT OF DTEVAL.                   *
024700******************************************************************
024800 110-CALC-END-ABS-DAYS.
024900     PERFORM 210-IS-LEAP-YEAR-END THRU 210-EXIT.
025000     COMPUTE WS-LEAP-DAYS =
025100         ((WS-END-YYYY - 1) / 4)
025200         - ((WS-END-YYYY - 1) / 100)
025300         + ((WS-END-YYYY - 1) / 400).
025400     COMPUTE WS-END-ABS-DAYS =
025500         (WS-END-YYYY * 365) + WS-LEAP-DAYS
025600         + CUM-DAYS (WS-END-MM) + WS-END-DD + WS-MONTH-BONUS.
025700
025800******************************************************************
025900* 120-CALC-ELAPSED-SECONDS - CONVERTS EACH ABSOLUTE DAY NUMBER TO  *
026000* A TOTAL-SECONDS FIGURE (DAYS TIMES 86400, PLUS HOURS TIMES 3600, *
026100* PLUS MINUTES TIMES 60, PLUS SECONDS), SUBTRACTS START FROM END,  *
026200* AND CLAMPS A NEGATIVE RESULT TO ZERO BEFORE HANDING IT BACK TO   *
026300* STRMEDIT.  THE ONLY GOBACK IN THE PROGRAM IS AT THE BOTTOM OF    *
026400* THIS PARAGRAPH.                                                 *
026500******************************************************************
026600 120-CALC-ELAPSED-SECONDS.
026700     COMPUTE WS-START-TOT-SECS =
026800         (WS-START-ABS-DAYS * 86400)
026900         + (WS-START-HH * 3600) + (WS-START-MI * 60) + WS-START-SS.
027000     COMPUTE WS-END-TOT-SECS =
027100         (WS-END-ABS-DAYS * 86400)
027200         + (WS-END-HH * 3600) + (WS-END-MI * 60) + WS-END-SS.
027300     COMPUTE WS-RAW-DIFF = WS-END-TOT-SECS - WS-START-TOT-SECS.
027400*    MOVE TO THE DISPLAY-FORMAT REDEFINITION SO THE SIGN TEST
027500*    BELOW BEHAVES THE SAME ON EVERY COMPILER THIS SHOP RUNS ON.
027600     MOVE WS-RAW-DIFF TO WS-RAW-DIFF-WORK.
027700*    CLAMP A NEGATIVE RESULT TO ZERO - SEE 08/11/01 CHANGE ABOVE   PLM081101
027800*    A NEGATIVE HERE MEANS THE FEED'S OPENED-AT CAME IN AFTER ITS
027900*    OWN RESOLVED-AT - CLOCK SKEW BETWEEN COLLECTORS, NOT A REAL
028000*    NEGATIVE DURATION, SO IT IS REPORTED AS ZERO RATHER THAN LEFT
028100*    NEGATIVE OR REJECTED.
028200     IF WS-RAW-DIFF-DISP < ZERO
028300        MOVE ZERO TO TD-DIFF-SECONDS
028400     ELSE
028500        MOVE WS-RAW-DIFF-DISP TO TD-DIFF-SECONDS.
028600     GOBACK.
028700
028800******************************************************************
028900* 200-IS-LEAP-YEAR-START - SETS WS-MONTH-BONUS TO +1 WHEN THE      *
029000* START TIMESTAMP'S YEAR IS A LEAP YEAR AND THE MONTH IS MARCH OR  *
029100* LATER (THE EXTRA FEB 29 HAS ALREADY HAPPENED BY THEN), ELSE      *
029200* LEAVES IT ZERO.  STANDARD GREGORIAN RULE: DIVISIBLE BY 4 AND     *
029300* NOT BY 100, OR DIVISIBLE BY 400.                                 *
029400******************************************************************
029500 200-IS-LEAP-YEAR-START.
029600     MOVE ZERO TO WS-MONTH-BONUS.
029700     IF WS-START-MM > 2
029800        DIVIDE WS-START-YYYY BY 4 GIVING WS-MOD-QUOT
029900           REMAINDER WS-MOD-REM
030000        IF WS-MOD-REM = ZERO
030100           DIVIDE WS-START-YYYY BY 100 GIVING WS-MOD-QUOT
030200              REMAINDER WS-MOD-REM
030300           IF WS-MOD-REM NOT = ZERO
030400*             DIVISIBLE BY 4, NOT BY 100 - ORDINARY LEAP YEAR.
030500              MOVE +1 TO WS-MONTH-BONUS
030600           ELSE
030700              DIVIDE WS-START-YYYY BY 400 GIVING WS-MOD-QUOT
030800                 REMAINDER WS-MOD-REM
030900              IF WS-MOD-REM = ZERO
031000*                DIVISIBLE BY 400 AS WELL - CENTURY LEAP YEAR,
031100*                THE CASE THE 04/02/94 FIX ADDED.
031200                 MOVE +1 TO WS-MONTH-BONUS.
031300 200-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* 210-IS-LEAP-YEAR-END - SAME TEST AS 200 ABOVE, FOR THE END       *
031800* TIMESTAMP.  KEPT SEPARATE RATHER THAN SHARED SINCE THE START AND *
031900* END YEAR/MONTH FIELDS ARE SEPARATE GROUPS IN WORKING-STORAGE.    *
032000******************************************************************
032100 210-IS-LEAP-YEAR-END.
032200     MOVE ZERO TO WS-MONTH-BONUS.
032300     IF WS-END-MM > 2
032400        DIVIDE WS-END-YYYY BY 4 GIVING WS-MOD-QUOT
032500           REMAINDER WS-MOD-REM
032600        IF WS-MOD-REM = ZERO
032700           DIVIDE WS-END-YYYY BY 100 GIVING WS-MOD-QUOT
032800              REMAINDER WS-MOD-REM
032900           IF WS-MOD-REM NOT = ZERO
033000              MOVE +1 TO WS-MONTH-BONUS
033100           ELSE
033200              DIVIDE WS-END-YYYY BY 400 GIVING WS-MOD-QUOT
033300                 REMAINDER WS-MOD-REM
033400              IF WS-MOD-REM = ZERO
033500                 MOVE +1 TO WS-MONTH-BONUS.
033600 210-EXIT.
033700     EXIT.
