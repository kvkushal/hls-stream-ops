000100******************************************************************
000200* ABENDREC - STANDARD SHOP ABEND/DIAGNOSTIC SYSOUT LINE           *
000300*            CARRIED BY EVERY DDS0001 BATCH JOB                  *
000400******************************************************************
000500 01  ABEND-REC.
000600     05  FILLER                       PIC X(10) VALUE "** ABEND *".
000700     05  PARA-NAME                    PIC X(30) VALUE SPACES.
000800     05  ABEND-REASON                 PIC X(60) VALUE SPACES.
000900     05  FILLER                       PIC X(05) VALUE " EXP=".
001000     05  EXPECTED-VAL                 PIC X(10) VALUE SPACES.
001100     05  FILLER                       PIC X(05) VALUE " ACT=".
001200     05  ACTUAL-VAL                   PIC X(10) VALUE SPACES.
001300     05  FILLER                       PIC X(02) VALUE SPACES.
001400 01  ZERO-VAL                         PIC 9(01) VALUE 0.
001500 01  ONE-VAL                          PIC 9(01) VALUE 1.
